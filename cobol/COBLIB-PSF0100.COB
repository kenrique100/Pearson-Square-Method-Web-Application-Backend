      *================================================================ 00000100
       IDENTIFICATION                            DIVISION.              00000200
      *================================================================ 00000300
       PROGRAM-ID.     PSF0100.                                         00000400
       AUTHOR.         VICTOR LEAL.                                     00000500
       INSTALLATION.   FOURSYS.                                         00000600
       DATE-WRITTEN.   12-09-91.                                        00000700
       DATE-COMPILED.                                                   00000800
       SECURITY.       USO INTERNO FOURSYS - DIVISAO AGROINDUSTRIA.     00000900
      *===================================================*             00001000
      *  EMPRESA : FOURSYS                                *             00001100
      *  OBJETIVO: GERAR A RECEITA FIXA DE RACAO (15      *             00001200
      *            LINHAS DE INGREDIENTE) A PARTIR DE UMA *             00001300
      *            QUANTIDADE TOTAL DE LOTE E DE UM CP    *             00001400
      *            ALVO INFORMADOS PELO USUARIO, RATEANDO *             00001500
      *            A QUANTIDADE POR PERCENTUAL FIXO DE    *             00001600
      *            CADA INGREDIENTE. O CP ALVO E GRAVADO  *             00001700
      *            TAL COMO INFORMADO, SEM INFLUIR NO     *             00001800
      *            RATEIO (VIDE REGRA DE NEGOCIO ABAIXO). *             00001900
      *---------------------------------------------------*             00002000
      *  ARQUIVOS:                                        *             00002100
      *  DDNAME             I/O           INCLUDE/BOOK    *             00002200
      *  PSFENT01            I             ---------      *             00002300
      *  PSFSAI01            O             PSFOUTR        *             00002400
      *===================================================*             00002500
      *---------------------------------------------------------------- 00002600
      * HISTORICO DE ALTERACOES                                         00002700
      *---------------------------------------------------------------- 00002800
      * DATA     | PROG | CHAMADO | DESCRICAO                           00002900
      *----------|------|---------|-----------------------------------  00003000
      * 12-09-91 | VL   | 0091    | CRIACAO DO PROGRAMA - GERACAO DA    00003100
      *          |      |         | RECEITA FIXA DE RACAO (15 LINHAS).  00003200
      * 03-11-91 | VL   | 0103    | INCLUIDA VALIDACAO DE FAIXA DA      00003300
      *          |      |         | QUANTIDADE SOLICITADA (1 A 1000 KG).00003400
      * 18-02-92 | VL   | 0129    | INCLUIDA VALIDACAO DO CP ALVO > 0.  00003500
      * 20-05-94 | VL   | 0266    | CONCENTRADO PASSA A USAR CONSTANTE  00003600
      *          |      |         | DIRETA CRUDE-CON-VALUE, FORA DA     00003700
      *          |      |         | TABELA DE PROTEINA BRUTA.           00003800
      * 07-08-95 | RSM  | 0381    | CORRIGIDO ARREDONDAMENTO DA         00003900
      *          |      |         | QUANTIDADE DE CADA LINHA (ROUNDED). 00004000
      * 22-01-97 | RSM  | 0502    | GERACAO DO ID DA FORMULACAO PASSA A 00004100
      *          |      |         | USAR CONTADOR DE EXECUCAO + HORARIO.00004200
      * 14-01-99 | MLS  | 0701    | BUG DO MILENIO: WRK-FORM-DATA       00004300
      *          |      |         | PASSA A GRAVAR ANO COM 4 DIGITOS    00004400
      *          |      |         | (JANELA DE SECULO: 00-49 = 20XX).   00004500
      * 09-09-99 | MLS  | 0701    | TESTES DE VIRADA DE SECULO OK.      00004600
      *          |      |         | ENCERRADO O CHAMADO 0701.           00004700
      * 30-03-01 | JCF  | 0822    | INCLUIDA SECAO DE TRATAMENTO DE     00004800
      *          |      |         | ERRO PADRAO (9000) COM GRAVALOG,    00004900
      *          |      |         | ALINHANDO COM O RESTANTE DA CELULA. 00005000
      *---------------------------------------------------------------- 00005100
                                                                        00005200
      *================================================================ 00005300
       ENVIRONMENT                               DIVISION.              00005400
      *================================================================ 00005500
       CONFIGURATION                             SECTION.               00005600
       SOURCE-COMPUTER.   IBM-390.                                      00005700
       OBJECT-COMPUTER.   IBM-390.                                      00005800
      *    SEM DECIMAL-POINT IS COMMA - VALORES DE PB E RACAO SAO       00005900
      *    GRAVADOS COM PONTO, CHAMADO 0502.                            00005950
       SPECIAL-NAMES.                                                   00006000
           UPSI-0 IS CHAVE-REPROCESSO                                   00006200
               ON STATUS IS LOTE-EM-REPROCESSO                          00006300
               OFF STATUS IS LOTE-NORMAL.                               00006400
                                                                        00006500
       INPUT-OUTPUT                              SECTION.               00006600
       FILE-CONTROL.                                                    00006700
           SELECT PSFENT01 ASSIGN TO PSFENT01                           00006800
               FILE STATUS IS WRK-FS-PSFENT01.                          00006900
                                                                        00007000
           SELECT PSFSAI01 ASSIGN TO PSFSAI01                           00007100
               FILE STATUS IS WRK-FS-PSFSAI01.                          00007200
                                                                        00007300
      *================================================================ 00007400
       DATA                                      DIVISION.              00007500
      *================================================================ 00007600
      *---------------------------------------------------------------- 00007700
       FILE                                      SECTION.               00007800
      *---------------------------------------------------------------- 00007900
       FD  PSFENT01                                                     00008000
           RECORDING MODE IS F                                          00008100
           LABEL RECORD IS STANDARD                                     00008200
           BLOCK CONTAINS 0 RECORDS.                                    00008300
      *-----------LRECL 10 (FIXED-RATIO-REQUEST)----------------------- 00008400
       01  FD-PSF-REQ-FIXO.                                             00008500
           05  FR-QUANTIDADE-KG        PIC 9(05)V9(02).                 00008600
           05  FR-TARGET-CP            PIC 9(03)V9(01).                 00008700
           05  FILLER                  PIC X(03).                       00008800
                                                                        00008900
       FD  PSFSAI01                                                     00009000
           RECORDING MODE IS F                                          00009100
           LABEL RECORD IS STANDARD                                     00009200
           BLOCK CONTAINS 0 RECORDS.                                    00009300
      *-----------LRECL 80 (COPY PSFOUTR)-------------------------------00009400
           COPY PSFOUTR.                                                00009500
                                                                        00009600
      *---------------------------------------------------------------- 00009700
       WORKING-STORAGE                           SECTION.               00009800
      *---------------------------------------------------------------- 00009900
           COPY PSFLOG.                                                 00010000
      *---------------------------------------------------------------- 00010100
           COPY PSFCRUDE.                                               00010200
      *---------------------------------------------------------------- 00010300
           COPY PSFRATIO.                                               00010400
      *---------------------------------------------------------------- 00010500
       01  FILLER PIC X(48) VALUE                                       00010600
           '-------VARIAVEIS PARA FILE STATUS-------------'.            00010700
      *---------------------------------------------------------------- 00010800
       77  WRK-FS-PSFENT01         PIC 9(02) VALUE ZEROS.               00010900
       77  WRK-FS-PSFSAI01         PIC 9(02) VALUE ZEROS.               00011000
      *---------------------------------------------------------------- 00011100
       01  FILLER PIC X(48) VALUE                                       00011200
           '-------VARIAVEIS DA SOLICITACAO RECEBIDA------'.            00011300
      *---------------------------------------------------------------- 00011400
       01  WRK-SOLICITACAO-FIXA.                                        00011500
           05  WRK-QUANTIDADE-KG       PIC 9(05)V9(02).                 00011600
           05  WRK-TARGET-CP           PIC 9(03)V9(01).                 00011700
           05  FILLER                  PIC X(10).                       00011800
      *---------------------------------------------------------------- 00011900
       01  FILLER PIC X(48) VALUE                                       00012000
           '-------VARIAVEIS DE CONTROLE E CONTADORES-----'.            00012100
      *---------------------------------------------------------------- 00012200
       01  CONTADORES-DO-LOTE.                                          00012300
           05  WRK-SOLIC-LIDAS         PIC S9(04) COMP VALUE ZERO.      00012400
           05  WRK-SOLIC-GERADAS       PIC S9(04) COMP VALUE ZERO.      00012500
           05  WRK-SOLIC-REJEITADAS    PIC S9(04) COMP VALUE ZERO.      00012600
           05  WRK-LINHAS-GRAVADAS     PIC S9(04) COMP VALUE ZERO.      00012700
           05  FILLER                  PIC X(08).                       00012800
      *---------------------------------------------------------------- 00012900
       77  WRK-REJEITAR-SW             PIC X(01) VALUE 'N'.             00013000
           88  WRK-SOLICITACAO-REJEITADA        VALUE 'S'.              00013100
       77  WRK-MOTIVO-REJEICAO         PIC X(50) VALUE SPACES.          00013200
      *---------------------------------------------------------------- 00013300
       01  FILLER PIC X(48) VALUE                                       00013400
           '-------VARIAVEIS PARA GERACAO DO ID-----------'.            00013500
      *---------------------------------------------------------------- 00013600
       01  WRK-ID-GERADO.                                               00013700
           05  WRK-ID-PREFIXO          PIC X(01) VALUE 'F'.             00013800
           05  WRK-ID-SEQUENCIA        PIC 9(04) VALUE ZEROS.           00013900
           05  FILLER                  PIC X(05).                       00014000
       77  WRK-CONTADOR-EXECUCAO       PIC S9(04) COMP VALUE ZERO.      00014300
       01  WRK-HORA-SISTEMA.                                            00014400
           05  WRK-HORA-HH              PIC 9(02).                      00014500
           05  WRK-HORA-MM              PIC 9(02).                      00014600
           05  WRK-HORA-SS              PIC 9(02).                      00014700
           05  WRK-HORA-CENT            PIC 9(02).                      00014800
           05  FILLER                   PIC X(08).                      00014900
      *---------------------------------------------------------------- 00015000
       01  FILLER PIC X(48) VALUE                                       00015100
           '-------VARIAVEIS PARA DATA DO SISTEMA---------'.            00015200
      *---------------------------------------------------------------- 00015300
       01  WRK-DATA-JULIANA.                                            00015400
           05  WRK-DATA-AA              PIC 9(02).                      00015500
           05  WRK-DATA-MMDD            PIC 9(04).                      00015600
           05  FILLER                   PIC X(04).                      00015700
       01  WRK-DATA-JULIANA-RDF REDEFINES WRK-DATA-JULIANA              00015800
                                   PIC 9(06).                           00015900
       01  WRK-DATA-FORMULACAO.                                         00016000
           05  WRK-DATA-AAAA            PIC 9(04).                      00016100
           05  FILLER                   PIC X(01) VALUE '-'.            00016200
           05  WRK-DATA-MM              PIC 9(02).                      00016300
           05  FILLER                   PIC X(01) VALUE '-'.            00016400
           05  WRK-DATA-DD              PIC 9(02).                      00016500
      *---------------------------------------------------------------- 00016600
       01  FILLER PIC X(48) VALUE                                       00016700
           '-------VARIAVEIS PARA NOME DO INGREDIENTE-----'.            00016800
      *---------------------------------------------------------------- 00016900
       77  WRK-ING-NOME                PIC X(25) VALUE SPACES.          00017000
       77  WRK-PROT-BRUTA              PIC 9(03)V9(01) VALUE ZEROS.     00017100
      *---------------------------------------------------------------- 00017200
       01  FILLER PIC X(48) VALUE                                       00017300
           '-------VARIAVEIS PARA MENSAGEM-----------------'.           00017400
      *---------------------------------------------------------------- 00017500
       77  WRK-MENSAGEM-FIM            PIC X(21) VALUE                  00017600
           'FIM DO PROCESSAMENTO.'.                                     00017700
      *================================================================ 00017800
       PROCEDURE                                 DIVISION.              00017900
      *================================================================ 00018000
      *------------------------------------------------------------     00018100
       0000-PRINCIPAL                             SECTION.              00018200
      *------------------------------------------------------------     00018300
           PERFORM 1000-INICIALIZAR.                                    00018400
           PERFORM 2000-PROCESSAR UNTIL WRK-FS-PSFENT01 EQUAL 10.       00018500
           PERFORM 3000-FINALIZAR.                                      00018600
           STOP RUN.                                                    00018700
      *------------------------------------------------------------     00018800
       0000-99-FIM.                                  EXIT.              00018900
      *------------------------------------------------------------     00019000
                                                                        00019100
      *------------------------------------------------------------     00019200
       1000-INICIALIZAR                           SECTION.              00019300
      *------------------------------------------------------------     00019400
           OPEN INPUT  PSFENT01                                         00019500
                OUTPUT PSFSAI01.                                        00019600
             PERFORM 4100-TESTARSTATUS-PSFENT01.                        00019700
             PERFORM 4200-TESTARSTATUS-PSFSAI01.                        00019800
      *    UPSI-0 LIGADA NA JCL SINALIZA RERUN DE LOTE ABENDADO -       00019820
      *    SO AFETA A MENSAGEM DE OPERACAO, CHAMADO 0502.               00019840
           IF LOTE-EM-REPROCESSO                                        00019860
               DISPLAY 'PSF0100 - REPROCESSAMENTO DE LOTE (UPSI-0)'     00019880
           END-IF.                                                      00019900
           ACCEPT WRK-DATA-JULIANA-RDF FROM DATE.                       00019920
           ACCEPT WRK-HORA-SISTEMA    FROM TIME.                        00020000
           PERFORM 1050-MONTAR-DATA-FORMULACAO.                         00020100
           PERFORM 1100-LER-SOLICITACAO.                                00020200
      *------------------------------------------------------------     00020300
       1000-99-FIM.                                  EXIT.              00020400
      *------------------------------------------------------------     00020500
                                                                        00020600
      *------------------------------------------------------------     00020700
       1050-MONTAR-DATA-FORMULACAO                SECTION.              00020800
      *------------------------------------------------------------     00020900
      *    JANELA DE SECULO (CHAMADO 0701): AA MENOR QUE 50 E ANO       00021000
      *    DE 20XX, CASO CONTRARIO E ANO DE 19XX.                       00021100
           IF WRK-DATA-AA LESS 50                                       00021200
               COMPUTE WRK-DATA-AAAA = 2000 + WRK-DATA-AA               00021300
           ELSE                                                         00021400
               COMPUTE WRK-DATA-AAAA = 1900 + WRK-DATA-AA               00021500
           END-IF.                                                      00021600
           DIVIDE WRK-DATA-MMDD BY 100 GIVING WRK-DATA-MM               00021700
               REMAINDER WRK-DATA-DD.                                   00021800
      *------------------------------------------------------------     00021900
       1050-99-FIM.                                  EXIT.              00022000
      *------------------------------------------------------------     00022100
                                                                        00022200
      *------------------------------------------------------------     00022300
       1100-LER-SOLICITACAO                       SECTION.              00022400
      *------------------------------------------------------------     00022500
           READ PSFENT01.                                               00022600
           IF WRK-FS-PSFENT01 EQUAL 10                                  00022700
               DISPLAY WRK-MENSAGEM-FIM                                 00022800
           ELSE                                                         00022900
               ADD 1 TO WRK-SOLIC-LIDAS                                 00023000
               MOVE FR-QUANTIDADE-KG TO WRK-QUANTIDADE-KG               00023100
               MOVE FR-TARGET-CP     TO WRK-TARGET-CP                   00023200
           END-IF.                                                      00023300
      *------------------------------------------------------------     00023400
       1100-99-FIM.                                  EXIT.              00023500
      *------------------------------------------------------------     00023600
                                                                        00023700
      *------------------------------------------------------------     00023800
       2000-PROCESSAR                             SECTION.              00023900
      *------------------------------------------------------------     00024000
           MOVE 'N' TO WRK-REJEITAR-SW.                                 00024100
           PERFORM 1200-VALIDAR-SOLICITACAO.                            00024200
           IF WRK-SOLICITACAO-REJEITADA                                 00024300
               ADD 1 TO WRK-SOLIC-REJEITADAS                            00024400
               DISPLAY 'SOLICITACAO REJEITADA: ' WRK-MOTIVO-REJEICAO    00024500
           ELSE                                                         00024600
               PERFORM 9200-GERAR-FORMULATION-ID.                       00024700
               PERFORM 5000-GRAVAR-CABECALHO.                           00024800
               PERFORM 2110-GRAVAR-SOJA.                                00024900
               PERFORM 2120-GRAVAR-AMENDOIM.                            00025000
               PERFORM 2130-GRAVAR-FARINHA-SANGUE.                      00025100
               PERFORM 2140-GRAVAR-FARINHA-PEIXE.                       00025200
               PERFORM 2150-GRAVAR-MILHO.                               00025300
               PERFORM 2160-GRAVAR-MANDIOCA.                            00025400
               PERFORM 2170-GRAVAR-FOSFATO-BICALCICO.                   00025500
               PERFORM 2180-GRAVAR-FARINHA-DE-OSSOS.                    00025600
               PERFORM 2190-GRAVAR-FARINHA-DE-CONCHA.                   00025700
               PERFORM 2200-GRAVAR-SAL.                                 00025800
               PERFORM 2210-GRAVAR-VITAMINA-C.                          00025900
               PERFORM 2220-GRAVAR-PREMIX.                              00026000
               PERFORM 2230-GRAVAR-CONCENTRADO.                         00026100
               PERFORM 2240-GRAVAR-OLEO-DE-PALMA.                       00026200
               PERFORM 2250-GRAVAR-ANTITOXINA.                          00026300
               ADD 1 TO WRK-SOLIC-GERADAS                               00026400
           END-IF.                                                      00026500
           PERFORM 1100-LER-SOLICITACAO.                                00026600
      *------------------------------------------------------------     00026700
       2000-99-FIM.                                  EXIT.              00026800
      *------------------------------------------------------------     00026900
                                                                        00027000
      *------------------------------------------------------------     00027100
       1200-VALIDAR-SOLICITACAO                   SECTION.              00027200
      *------------------------------------------------------------     00027300
      *    REGRA: QUANTIDADE MAIOR QUE ZERO E NAO SUPERIOR A 1000 KG.   00027400
           IF WRK-QUANTIDADE-KG NOT GREATER ZERO OR                     00027500
              WRK-QUANTIDADE-KG GREATER 1000                            00027600
               MOVE 'S' TO WRK-REJEITAR-SW                              00027700
               MOVE 'QUANTIDADE DEVE SER MAIOR QUE ZERO E NAO'          00027800
                   TO WRK-MOTIVO-REJEICAO                               00027900
           END-IF.                                                      00028000
      *    REGRA: CP ALVO INFORMADO DEVE SER MAIOR QUE ZERO.            00028100
           IF NOT WRK-SOLICITACAO-REJEITADA                             00028200
               IF WRK-TARGET-CP NOT GREATER ZERO                        00028300
                   MOVE 'S' TO WRK-REJEITAR-SW                          00028400
                   MOVE 'CP ALVO DEVE SER MAIOR QUE ZERO'               00028500
                       TO WRK-MOTIVO-REJEICAO                           00028600
               END-IF                                                   00028700
           END-IF.                                                      00028800
      *------------------------------------------------------------     00028900
       1200-99-FIM.                                  EXIT.              00029000
      *------------------------------------------------------------     00029100
                                                                        00029200
      *------------------------------------------------------------     00029300
       2110-GRAVAR-SOJA                           SECTION.              00029400
      *------------------------------------------------------------     00029500
           MOVE 'SOYA BEANS'          TO WRK-ING-NOME.                  00029600
           PERFORM 9100-OBTER-PROTEINA-BRUTA.                           00029700
           MOVE 'L'                   TO PSFOUT-L-TIPO-REG.             00029800
           MOVE WRK-ING-NOME          TO PSFOUT-L-ING-NOME.             00029900
           MOVE WRK-PROT-BRUTA        TO PSFOUT-L-ING-PROT-BR.          00030000
           COMPUTE PSFOUT-L-ING-QTD-KG ROUNDED =                        00030100
               WRK-QUANTIDADE-KG * CALC-003-VALUE.                      00030200
           WRITE PSFOUT-RECORD.                                         00030300
           ADD 1 TO WRK-LINHAS-GRAVADAS.                                00030400
      *------------------------------------------------------------     00030500
       2110-99-FIM.                                  EXIT.              00030600
      *------------------------------------------------------------     00030700
                                                                        00030800
      *------------------------------------------------------------     00030900
       2120-GRAVAR-AMENDOIM                       SECTION.              00031000
      *------------------------------------------------------------     00031100
           MOVE 'GROUNDNUTS'          TO WRK-ING-NOME.                  00031200
           PERFORM 9100-OBTER-PROTEINA-BRUTA.                           00031300
           MOVE 'L'                   TO PSFOUT-L-TIPO-REG.             00031400
           MOVE WRK-ING-NOME          TO PSFOUT-L-ING-NOME.             00031500
           MOVE WRK-PROT-BRUTA        TO PSFOUT-L-ING-PROT-BR.          00031600
           COMPUTE PSFOUT-L-ING-QTD-KG ROUNDED =                        00031700
               WRK-QUANTIDADE-KG * CALC-01-VALUE.                       00031800
           WRITE PSFOUT-RECORD.                                         00031900
           ADD 1 TO WRK-LINHAS-GRAVADAS.                                00032000
      *------------------------------------------------------------     00032100
       2120-99-FIM.                                  EXIT.              00032200
      *------------------------------------------------------------     00032300
                                                                        00032400
      *------------------------------------------------------------     00032500
       2130-GRAVAR-FARINHA-SANGUE                 SECTION.              00032600
      *------------------------------------------------------------     00032700
           MOVE 'BLOOD MEAL'          TO WRK-ING-NOME.                  00032800
           PERFORM 9100-OBTER-PROTEINA-BRUTA.                           00032900
           MOVE 'L'                   TO PSFOUT-L-TIPO-REG.             00033000
           MOVE WRK-ING-NOME          TO PSFOUT-L-ING-NOME.             00033100
           MOVE WRK-PROT-BRUTA        TO PSFOUT-L-ING-PROT-BR.          00033200
           COMPUTE PSFOUT-L-ING-QTD-KG ROUNDED =                        00033300
               WRK-QUANTIDADE-KG * CALC-005-VALUE.                      00033400
           WRITE PSFOUT-RECORD.                                         00033500
           ADD 1 TO WRK-LINHAS-GRAVADAS.                                00033600
      *------------------------------------------------------------     00033700
       2130-99-FIM.                                  EXIT.              00033800
      *------------------------------------------------------------     00033900
                                                                        00034000
      *------------------------------------------------------------     00034100
       2140-GRAVAR-FARINHA-PEIXE                  SECTION.              00034200
      *------------------------------------------------------------     00034300
           MOVE 'FISH MEAL'           TO WRK-ING-NOME.                  00034400
           PERFORM 9100-OBTER-PROTEINA-BRUTA.                           00034500
           MOVE 'L'                   TO PSFOUT-L-TIPO-REG.             00034600
           MOVE WRK-ING-NOME          TO PSFOUT-L-ING-NOME.             00034700
           MOVE WRK-PROT-BRUTA        TO PSFOUT-L-ING-PROT-BR.          00034800
           COMPUTE PSFOUT-L-ING-QTD-KG ROUNDED =                        00034900
               WRK-QUANTIDADE-KG * CALC-01-VALUE.                       00035000
           WRITE PSFOUT-RECORD.                                         00035100
           ADD 1 TO WRK-LINHAS-GRAVADAS.                                00035200
      *------------------------------------------------------------     00035300
       2140-99-FIM.                                  EXIT.              00035400
      *------------------------------------------------------------     00035500
                                                                        00035600
      *------------------------------------------------------------     00035700
       2150-GRAVAR-MILHO                          SECTION.              00035800
      *------------------------------------------------------------     00035900
           MOVE 'MAIZE'               TO WRK-ING-NOME.                  00036000
           PERFORM 9100-OBTER-PROTEINA-BRUTA.                           00036100
           MOVE 'L'                   TO PSFOUT-L-TIPO-REG.             00036200
           MOVE WRK-ING-NOME          TO PSFOUT-L-ING-NOME.             00036300
           MOVE WRK-PROT-BRUTA        TO PSFOUT-L-ING-PROT-BR.          00036400
           COMPUTE PSFOUT-L-ING-QTD-KG ROUNDED =                        00036500
               WRK-QUANTIDADE-KG * CALC-02-VALUE.                       00036600
           WRITE PSFOUT-RECORD.                                         00036700
           ADD 1 TO WRK-LINHAS-GRAVADAS.                                00036800
      *------------------------------------------------------------     00036900
       2150-99-FIM.                                  EXIT.              00037000
      *------------------------------------------------------------     00037100
                                                                        00037200
      *------------------------------------------------------------     00037300
       2160-GRAVAR-MANDIOCA                       SECTION.              00037400
      *------------------------------------------------------------     00037500
           MOVE 'CASSAVA'             TO WRK-ING-NOME.                  00037600
           PERFORM 9100-OBTER-PROTEINA-BRUTA.                           00037700
           MOVE 'L'                   TO PSFOUT-L-TIPO-REG.             00037800
           MOVE WRK-ING-NOME          TO PSFOUT-L-ING-NOME.             00037900
           MOVE WRK-PROT-BRUTA        TO PSFOUT-L-ING-PROT-BR.          00038000
           COMPUTE PSFOUT-L-ING-QTD-KG ROUNDED =                        00038100
               WRK-QUANTIDADE-KG * CALC-01-VALUE.                       00038200
           WRITE PSFOUT-RECORD.                                         00038300
           ADD 1 TO WRK-LINHAS-GRAVADAS.                                00038400
      *------------------------------------------------------------     00038500
       2160-99-FIM.                                  EXIT.              00038600
      *------------------------------------------------------------     00038700
                                                                        00038800
      *------------------------------------------------------------     00038900
       2170-GRAVAR-FOSFATO-BICALCICO               SECTION.             00039000
      *------------------------------------------------------------     00039100
           MOVE 'DIPHOSPHATE CALCIUM'  TO WRK-ING-NOME.                 00039200
           PERFORM 9100-OBTER-PROTEINA-BRUTA.                           00039300
           MOVE 'L'                   TO PSFOUT-L-TIPO-REG.             00039400
           MOVE WRK-ING-NOME          TO PSFOUT-L-ING-NOME.             00039500
           MOVE WRK-PROT-BRUTA        TO PSFOUT-L-ING-PROT-BR.          00039600
           COMPUTE PSFOUT-L-ING-QTD-KG ROUNDED =                        00039700
               WRK-QUANTIDADE-KG * CALC-002-VALUE.                      00039800
           WRITE PSFOUT-RECORD.                                         00039900
           ADD 1 TO WRK-LINHAS-GRAVADAS.                                00040000
      *------------------------------------------------------------     00040100
       2170-99-FIM.                                  EXIT.              00040200
      *------------------------------------------------------------     00040300
                                                                        00040400
      *------------------------------------------------------------     00040500
       2180-GRAVAR-FARINHA-DE-OSSOS                SECTION.             00040600
      *------------------------------------------------------------     00040700
           MOVE 'BONE MEAL'           TO WRK-ING-NOME.                  00040800
           PERFORM 9100-OBTER-PROTEINA-BRUTA.                           00040900
           MOVE 'L'                   TO PSFOUT-L-TIPO-REG.             00041000
           MOVE WRK-ING-NOME          TO PSFOUT-L-ING-NOME.             00041100
           MOVE WRK-PROT-BRUTA        TO PSFOUT-L-ING-PROT-BR.          00041200
           COMPUTE PSFOUT-L-ING-QTD-KG ROUNDED =                        00041300
               WRK-QUANTIDADE-KG * CALC-002-VALUE.                      00041400
           WRITE PSFOUT-RECORD.                                         00041500
           ADD 1 TO WRK-LINHAS-GRAVADAS.                                00041600
      *------------------------------------------------------------     00041700
       2180-99-FIM.                                  EXIT.              00041800
      *------------------------------------------------------------     00041900
                                                                        00042000
      *------------------------------------------------------------     00042100
       2190-GRAVAR-FARINHA-DE-CONCHA                SECTION.            00042200
      *------------------------------------------------------------     00042300
           MOVE 'MARINE SHELL FLOUR'  TO WRK-ING-NOME.                  00042400
           PERFORM 9100-OBTER-PROTEINA-BRUTA.                           00042500
           MOVE 'L'                   TO PSFOUT-L-TIPO-REG.             00042600
           MOVE WRK-ING-NOME          TO PSFOUT-L-ING-NOME.             00042700
           MOVE WRK-PROT-BRUTA        TO PSFOUT-L-ING-PROT-BR.          00042800
           COMPUTE PSFOUT-L-ING-QTD-KG ROUNDED =                        00042900
               WRK-QUANTIDADE-KG * CALC-002-VALUE.                      00043000
           WRITE PSFOUT-RECORD.                                         00043100
           ADD 1 TO WRK-LINHAS-GRAVADAS.                                00043200
      *------------------------------------------------------------     00043300
       2190-99-FIM.                                  EXIT.              00043400
      *------------------------------------------------------------     00043500
                                                                        00043600
      *------------------------------------------------------------     00043700
       2200-GRAVAR-SAL                            SECTION.              00043800
      *------------------------------------------------------------     00043900
           MOVE 'SALT'                TO WRK-ING-NOME.                  00044000
           PERFORM 9100-OBTER-PROTEINA-BRUTA.                           00044100
           MOVE 'L'                   TO PSFOUT-L-TIPO-REG.             00044200
           MOVE WRK-ING-NOME          TO PSFOUT-L-ING-NOME.             00044300
           MOVE WRK-PROT-BRUTA        TO PSFOUT-L-ING-PROT-BR.          00044400
           COMPUTE PSFOUT-L-ING-QTD-KG ROUNDED =                        00044500
               WRK-QUANTIDADE-KG * CALC-0005-VALUE.                     00044600
           WRITE PSFOUT-RECORD.                                         00044700
           ADD 1 TO WRK-LINHAS-GRAVADAS.                                00044800
      *------------------------------------------------------------     00044900
       2200-99-FIM.                                  EXIT.              00045000
      *------------------------------------------------------------     00045100
                                                                        00045200
      *------------------------------------------------------------     00045300
       2210-GRAVAR-VITAMINA-C                     SECTION.              00045400
      *------------------------------------------------------------     00045500
           MOVE 'VITAMIN C'           TO WRK-ING-NOME.                  00045600
           PERFORM 9100-OBTER-PROTEINA-BRUTA.                           00045700
           MOVE 'L'                   TO PSFOUT-L-TIPO-REG.             00045800
           MOVE WRK-ING-NOME          TO PSFOUT-L-ING-NOME.             00045900
           MOVE WRK-PROT-BRUTA        TO PSFOUT-L-ING-PROT-BR.          00046000
           COMPUTE PSFOUT-L-ING-QTD-KG ROUNDED =                        00046100
               WRK-QUANTIDADE-KG * CALC-0005-VALUE.                     00046200
           WRITE PSFOUT-RECORD.                                         00046300
           ADD 1 TO WRK-LINHAS-GRAVADAS.                                00046400
      *------------------------------------------------------------     00046500
       2210-99-FIM.                                  EXIT.              00046600
      *------------------------------------------------------------     00046700
                                                                        00046800
      *------------------------------------------------------------     00046900
       2220-GRAVAR-PREMIX                         SECTION.              00047000
      *------------------------------------------------------------     00047100
           MOVE 'PREMIX'              TO WRK-ING-NOME.                  00047200
           PERFORM 9100-OBTER-PROTEINA-BRUTA.                           00047300
           MOVE 'L'                   TO PSFOUT-L-TIPO-REG.             00047400
           MOVE WRK-ING-NOME          TO PSFOUT-L-ING-NOME.             00047500
           MOVE WRK-PROT-BRUTA        TO PSFOUT-L-ING-PROT-BR.          00047600
           COMPUTE PSFOUT-L-ING-QTD-KG ROUNDED =                        00047700
               WRK-QUANTIDADE-KG * CALC-001-VALUE.                      00047800
           WRITE PSFOUT-RECORD.                                         00047900
           ADD 1 TO WRK-LINHAS-GRAVADAS.                                00048000
      *------------------------------------------------------------     00048100
       2220-99-FIM.                                  EXIT.              00048200
      *------------------------------------------------------------     00048300
                                                                        00048400
      *------------------------------------------------------------     00048500
       2230-GRAVAR-CONCENTRADO                    SECTION.              00048600
      *------------------------------------------------------------     00048700
      *    REGRA: CONCENTRADO USA CONSTANTE DIRETA, NAO A TABELA        00048800
      *    DE PROTEINA BRUTA (CHAMADO 0266).                            00048900
           MOVE 'CONCENTRATE'         TO WRK-ING-NOME.                  00049000
           MOVE CRUDE-CON-VALUE       TO WRK-PROT-BRUTA.                00049100
           MOVE 'L'                   TO PSFOUT-L-TIPO-REG.             00049200
           MOVE WRK-ING-NOME          TO PSFOUT-L-ING-NOME.             00049300
           MOVE WRK-PROT-BRUTA        TO PSFOUT-L-ING-PROT-BR.          00049400
           COMPUTE PSFOUT-L-ING-QTD-KG ROUNDED =                        00049500
               WRK-QUANTIDADE-KG * CALC-005-VALUE.                      00049600
           WRITE PSFOUT-RECORD.                                         00049700
           ADD 1 TO WRK-LINHAS-GRAVADAS.                                00049800
      *------------------------------------------------------------     00049900
       2230-99-FIM.                                  EXIT.              00050000
      *------------------------------------------------------------     00050100
                                                                        00050200
      *------------------------------------------------------------     00050300
       2240-GRAVAR-OLEO-DE-PALMA                  SECTION.              00050400
      *------------------------------------------------------------     00050500
           MOVE 'PALM OIL'            TO WRK-ING-NOME.                  00050600
           PERFORM 9100-OBTER-PROTEINA-BRUTA.                           00050700
           MOVE 'L'                   TO PSFOUT-L-TIPO-REG.             00050800
           MOVE WRK-ING-NOME          TO PSFOUT-L-ING-NOME.             00050900
           MOVE WRK-PROT-BRUTA        TO PSFOUT-L-ING-PROT-BR.          00051000
           COMPUTE PSFOUT-L-ING-QTD-KG ROUNDED =                        00051100
               WRK-QUANTIDADE-KG * CALC-002-VALUE.                      00051200
           WRITE PSFOUT-RECORD.                                         00051300
           ADD 1 TO WRK-LINHAS-GRAVADAS.                                00051400
      *------------------------------------------------------------     00051500
       2240-99-FIM.                                  EXIT.              00051600
      *------------------------------------------------------------     00051700
                                                                        00051800
      *------------------------------------------------------------     00051900
       2250-GRAVAR-ANTITOXINA                     SECTION.              00052000
      *------------------------------------------------------------     00052100
           MOVE 'ANTI-TOXIN'          TO WRK-ING-NOME.                  00052200
           PERFORM 9100-OBTER-PROTEINA-BRUTA.                           00052300
           MOVE 'L'                   TO PSFOUT-L-TIPO-REG.             00052400
           MOVE WRK-ING-NOME          TO PSFOUT-L-ING-NOME.             00052500
           MOVE WRK-PROT-BRUTA        TO PSFOUT-L-ING-PROT-BR.          00052600
           COMPUTE PSFOUT-L-ING-QTD-KG ROUNDED =                        00052700
               WRK-QUANTIDADE-KG * CALC-00005-VALUE.                    00052800
           WRITE PSFOUT-RECORD.                                         00052900
           ADD 1 TO WRK-LINHAS-GRAVADAS.                                00053000
      *------------------------------------------------------------     00053100
       2250-99-FIM.                                  EXIT.              00053200
      *------------------------------------------------------------     00053300
                                                                        00053400
      *------------------------------------------------------------     00053500
       5000-GRAVAR-CABECALHO                      SECTION.              00053600
      *------------------------------------------------------------     00053700
           MOVE 'H'                   TO PSFOUT-H-TIPO-REG.             00053800
           MOVE WRK-ID-GERADO         TO PSFOUT-H-FORM-ID.              00053900
           MOVE SPACES                TO PSFOUT-H-FORM-NOME.            00054000
           MOVE WRK-DATA-FORMULACAO   TO PSFOUT-H-FORM-DATA.            00054100
           MOVE WRK-QUANTIDADE-KG     TO PSFOUT-H-QTD-TOTAL-KG.         00054200
           MOVE WRK-TARGET-CP         TO PSFOUT-H-CP-ALVO.              00054300
           WRITE PSFOUT-RECORD.                                         00054400
      *------------------------------------------------------------     00054500
       5000-99-FIM.                                  EXIT.              00054600
      *------------------------------------------------------------     00054700
                                                                        00054800
      *------------------------------------------------------------     00054900
       3000-FINALIZAR                             SECTION.              00055000
      *------------------------------------------------------------     00055100
           CLOSE PSFENT01 PSFSAI01.                                     00055200
           DISPLAY 'SOLICITACOES LIDAS:      ' WRK-SOLIC-LIDAS.         00055300
           DISPLAY 'FORMULACOES GERADAS:     ' WRK-SOLIC-GERADAS.       00055400
           DISPLAY 'SOLICITACOES REJEITADAS: ' WRK-SOLIC-REJEITADAS.    00055500
           DISPLAY 'LINHAS DE INGREDIENTE GRAVADAS: '                   00055600
               WRK-LINHAS-GRAVADAS.                                     00055700
           DISPLAY WRK-MENSAGEM-FIM.                                    00055800
      *------------------------------------------------------------     00055900
       3000-99-FIM.                                  EXIT.              00056000
      *------------------------------------------------------------     00056100
                                                                        00056200
      *------------------------------------------------------------     00056300
       9100-OBTER-PROTEINA-BRUTA                  SECTION.              00056400
      *------------------------------------------------------------     00056500
      *    BUSCA NA TABELA DE PROTEINA BRUTA PELO NOME DO               00056600
      *    INGREDIENTE. NOME NAO ENCONTRADO RETORNA CRUDE-00-VALUE.     00056700
      *    LOGICA DUPLICADA DE PROPOSITO NO PROGRAMA PSF0200.           00056800
           EVALUATE WRK-ING-NOME                                        00056900
               WHEN 'SOYA BEANS'                                        00057000
                   MOVE CRUDE-SOYA-VALUE  TO WRK-PROT-BRUTA             00057100
               WHEN 'GROUNDNUTS'                                        00057200
                   MOVE CRUDE-NUTS-VALUE  TO WRK-PROT-BRUTA             00057300
               WHEN 'BLOOD MEAL'                                        00057400
                   MOVE CRUDE-BLOOD-VALUE TO WRK-PROT-BRUTA             00057500
               WHEN 'FISH MEAL'                                         00057600
                   MOVE CRUDE-FISH-VALUE  TO WRK-PROT-BRUTA             00057700
               WHEN 'MAIZE'                                             00057800
                   MOVE CRUDE-MAIZE-VALUE TO WRK-PROT-BRUTA             00057900
               WHEN 'CASSAVA'                                           00058000
                   MOVE CRUDE-CAS-VALUE   TO WRK-PROT-BRUTA             00058100
               WHEN OTHER                                               00058200
                   MOVE CRUDE-00-VALUE    TO WRK-PROT-BRUTA             00058300
           END-EVALUATE.                                                00058400
      *------------------------------------------------------------     00058500
       9100-99-FIM.                                  EXIT.              00058600
      *------------------------------------------------------------     00058700
                                                                        00058800
      *------------------------------------------------------------     00058900
       9200-GERAR-FORMULATION-ID                  SECTION.              00059000
      *------------------------------------------------------------     00059100
      *    ID DE 5 POSICOES: 1 LETRA FIXA DO PROGRAMA + CONTADOR DE     00059200
      *    EXECUCAO (4 DIGITOS), REINICIADO A CADA TRAVESSIA DO         00059300
      *    CONTADOR COM O FRAGMENTO DE HORARIO DO SISTEMA, CONFORME     00059400
      *    PEDIDO NA ABERTURA DO CHAMADO 0502 (CHAVE CURTA E IMPRES-    00059500
      *    SIVEL PARA O ROTULO DO LOTE, SEM DEPENDER DE GERADOR EXTERNO)00059550
           ADD 1 TO WRK-CONTADOR-EXECUCAO.                              00059600
           ADD WRK-CONTADOR-EXECUCAO WRK-HORA-SS                        00059700
               GIVING WRK-ID-SEQUENCIA.                                 00059800
           MOVE 'F'                   TO WRK-ID-PREFIXO.                00059900
      *------------------------------------------------------------     00060000
       9200-99-FIM.                                  EXIT.              00060100
      *------------------------------------------------------------     00060200
                                                                        00060300
      *------------------------------------------------------------     00060400
       4100-TESTARSTATUS-PSFENT01                 SECTION.              00060500
      *------------------------------------------------------------     00060600
           IF WRK-FS-PSFENT01 NOT EQUAL 00                              00060700
               MOVE 'PSF0100'             TO WRK-PROGRAMA               00060800
               MOVE '1000'                TO WRK-SECAO                  00060900
               MOVE 'ERRO NO OPEN PSFENT01' TO WRK-MENSAGEM             00061000
               MOVE WRK-FS-PSFENT01       TO WRK-STATUS                 00061100
               PERFORM 9000-TRATAERROS                                  00061200
           END-IF.                                                      00061300
      *------------------------------------------------------------     00061400
       4100-99-FIM.                                  EXIT.              00061500
      *------------------------------------------------------------     00061600
                                                                        00061700
      *------------------------------------------------------------     00061800
       4200-TESTARSTATUS-PSFSAI01                 SECTION.              00061900
      *------------------------------------------------------------     00062000
           IF WRK-FS-PSFSAI01 NOT EQUAL 00                              00062100
               MOVE 'PSF0100'             TO WRK-PROGRAMA               00062200
               MOVE '1000'                TO WRK-SECAO                  00062300
               MOVE 'ERRO NO OPEN PSFSAI01' TO WRK-MENSAGEM             00062400
               MOVE WRK-FS-PSFSAI01       TO WRK-STATUS                 00062500
               PERFORM 9000-TRATAERROS                                  00062600
           END-IF.                                                      00062700
      *------------------------------------------------------------     00062800
       4200-99-FIM.                                  EXIT.              00062900
      *------------------------------------------------------------     00063000
                                                                        00063100
      *------------------------------------------------------------     00063200
       9000-TRATAERROS                            SECTION.              00063300
      *------------------------------------------------------------     00063400
            CALL 'GRAVALOG' USING WRK-DADOS.                            00063500
           GOBACK.                                                      00063600
      *------------------------------------------------------------     00063700
       9000-99-FIM.                                  EXIT.              00063800
      *------------------------------------------------------------     00063900
