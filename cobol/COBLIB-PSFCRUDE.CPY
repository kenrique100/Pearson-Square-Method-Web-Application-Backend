      *================================================================ 00000100
      * COPY PSFCRUDE                                                   00000200
      *---------------------------------------------------------------- 00000300
      *  EMPRESA : FOURSYS                                              00000400
      *  OBJETIVO: TABELA DE TEOR DE PROTEINA BRUTA (PB) POR            00000500
      *            INGREDIENTE, USADA PELAS SECOES                      00000600
      *            9100-OBTER-PROTEINA-BRUTA DOS PROGRAMAS PSF0100 E    00000700
      *            PSF0200 (LOGICA DUPLICADA EM PROPOSITO NOS DOIS      00000800
      *            PROGRAMAS, CONFORME PADRAO DO APLICATIVO).           00000900
      *  ATENCAO : OS VALORES ABAIXO SAO VALORES DE REFERENCIA PARA     00001000
      *            TESTE. OS VALORES DE PRODUCAO SAO PARAMETRIZADOS     00001100
      *            PELA NUTRICIONISTA DA FABRICA E DEVEM SER ATUALI-    00001200
      *            ZADOS NESTE COPY ANTES DA VIRADA DE SAFRA.           00001300
      *---------------------------------------------------------------- 00001400
      * 12-09-91 VL  CHAMADO 0091 - CRIACAO DO COPY PARA O APLICATIVO   00001500
      *              DE FORMULACAO DE RACAO.                            00001600
      * 20-05-94 VL  CHAMADO 0266 - INCLUSAO DO VALOR DIRETO DO         00001700
      *              CONCENTRADO (CRUDE-CON-VALUE), USADO SOMENTE NA    00001800
      *              GERACAO DE RECEITA FIXA (PSF0100).                 00001900
      * 14-01-99 MLS CHAMADO 0701 - BUG DO MILENIO: REVISAO GERAL DOS   00002000
      *              COPYS DE CONSTANTE. NENHUM CAMPO DE DATA NESTE     00002100
      *              COPY, SEM IMPACTO.                                 00002200
      *================================================================ 00002300
       01  TABELA-PROTEINA-BRUTA.                                       00002400
           05  CRUDE-SOYA-VALUE    PIC 9(03)V9(01) VALUE 44.0.          00002500
           05  CRUDE-NUTS-VALUE    PIC 9(03)V9(01) VALUE 48.0.          00002600
           05  CRUDE-BLOOD-VALUE   PIC 9(03)V9(01) VALUE 80.0.          00002700
           05  CRUDE-FISH-VALUE    PIC 9(03)V9(01) VALUE 60.0.          00002800
           05  CRUDE-MAIZE-VALUE   PIC 9(03)V9(01) VALUE 09.0.          00002900
           05  CRUDE-CAS-VALUE     PIC 9(03)V9(01) VALUE 02.0.          00003000
           05  CRUDE-CON-VALUE     PIC 9(03)V9(01) VALUE 38.0.          00003100
           05  CRUDE-00-VALUE      PIC 9(03)V9(01) VALUE 00.0.          00003200
           05  FILLER              PIC X(08).                           00003300
