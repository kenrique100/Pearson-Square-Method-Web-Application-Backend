      *================================================================ 00000100
      * COPY PSFOUTR                                                    00000200
      *---------------------------------------------------------------- 00000300
      *  EMPRESA : FOURSYS                                              00000400
      *  OBJETIVO: LAYOUT DO ARQUIVO DE SAIDA DE FORMULACOES (LRECL     00000500
      *            80), COMUM A PSF0100 E PSF0200. CADA FORMULACAO      00000600
      *            GRAVA UM REGISTRO TIPO 'H' (CABECALHO) SEGUIDO DE    00000700
      *            N REGISTROS TIPO 'L' (LINHA DE INGREDIENTE).         00000800
      *---------------------------------------------------------------- 00000900
      * 12-09-91 VL  CHAMADO 0091 - CRIACAO DO COPY PARA O APLICATIVO   00001000
      *              DE FORMULACAO DE RACAO.                            00001100
      * 03-02-99 MLS CHAMADO 0734 - CAMPO PSFOUT-H-FORM-DATA PASSA A    00001200
      *              GRAVAR A DATA COMPLETA AAAA-MM-DD (ERA AAMMDD)     00001300
      *              PARA SUPORTAR O VIRADA-DE-SECULO.                  00001400
      *================================================================ 00001500
       01  PSFOUT-RECORD.                                               00001600
           05  PSFOUT-TIPO-REG         PIC X(01).                       00001700
               88  PSFOUT-E-CABECALHO       VALUE 'H'.                  00001800
               88  PSFOUT-E-LINHA            VALUE 'L'.                 00001900
           05  FILLER                  PIC X(79).                       00002000
                                                                        00002100
       01  PSFOUT-HEADER-V REDEFINES PSFOUT-RECORD.                     00002200
           05  PSFOUT-H-TIPO-REG       PIC X(01).                       00002300
           05  PSFOUT-H-FORM-ID        PIC X(05).                       00002400
           05  PSFOUT-H-FORM-NOME      PIC X(40).                       00002500
           05  PSFOUT-H-FORM-DATA      PIC X(10).                       00002600
           05  PSFOUT-H-QTD-TOTAL-KG   PIC 9(05)V9(02).                 00002700
           05  PSFOUT-H-CP-ALVO        PIC 9(03)V9(01).                 00002800
           05  FILLER                  PIC X(17).                       00002900
                                                                        00003000
       01  PSFOUT-LINE-V REDEFINES PSFOUT-RECORD.                       00003100
           05  PSFOUT-L-TIPO-REG       PIC X(01).                       00003200
           05  PSFOUT-L-ING-NOME       PIC X(25).                       00003300
           05  PSFOUT-L-ING-PROT-BR    PIC 9(03)V9(01).                 00003400
           05  PSFOUT-L-ING-QTD-KG     PIC 9(05)V9(02).                 00003500
           05  FILLER                  PIC X(47).                       00003600
