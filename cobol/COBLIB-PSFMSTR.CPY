      *================================================================ 00000100
      * COPY PSFMSTR                                                    00000200
      *---------------------------------------------------------------- 00000300
      *  EMPRESA : FOURSYS                                              00000400
      *  OBJETIVO: LAYOUT DO ARQUIVO MESTRE DE FORMULACOES LIVRES       00000500
      *            (LRECL 80), USADO PELO PSF0200 PARA VERIFICACAO DE   00000600
      *            UNICIDADE DE NOME E PARA AS ACOES DE ALTERACAO,      00000700
      *            EXCLUSAO E CONSULTA (CHAVE: FORM-ID + FORM-DATA).    00000800
      *            COPY CRIADO PARA SERVIR DE "BASE DE DADOS" DESTA     00000900
      *            CELULA BATCH, JA QUE O AMBIENTE NAO DISPOE DE DBMS.  00001000
      *  ATENCAO : AS LINHAS DE INGREDIENTE NAO SAO MANTIDAS NO MESTRE, 00001100
      *            SOMENTE O CABECALHO DA FORMULACAO. A ACAO DE         00001200
      *            CONSULTA (R) DEVOLVE SOMENTE O CABECALHO GRAVADO.    00001300
      *---------------------------------------------------------------- 00001400
      * 22-01-97 RSM CHAMADO 0502 - CRIACAO DO COPY PARA SUPORTAR AS    00001500
      *              ACOES DE ALTERACAO/EXCLUSAO/CONSULTA DO PSF0200.   00001600
      * 14-01-99 MLS CHAMADO 0701 - BUG DO MILENIO: REVISAO GERAL, SEM  00001700
      *              IMPACTO (CAMPO FORM-DATA JA GRAVADO COM 4 DIGITOS  00001800
      *              DE ANO DESDE A CRIACAO DO COPY).                   00001900
      *================================================================ 00002000
       01  PSFMST-RECORD.                                               00002100
           05  PSFMST-FORM-ID          PIC X(05).                       00002200
           05  PSFMST-FORM-DATA        PIC X(10).                       00002300
           05  PSFMST-FORM-NOME        PIC X(40).                       00002400
           05  PSFMST-QTD-TOTAL-KG     PIC 9(05)V9(02).                 00002500
           05  PSFMST-CP-ALVO          PIC 9(03)V9(01).                 00002600
           05  PSFMST-STATUS-REG       PIC X(01).                       00002700
               88  PSFMST-E-ATIVO          VALUE 'A'.                   00002800
               88  PSFMST-E-EXCLUIDO       VALUE 'D'.                   00002900
           05  FILLER                  PIC X(17).                       00003000
