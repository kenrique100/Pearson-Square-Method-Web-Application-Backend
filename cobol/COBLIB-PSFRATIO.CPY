      *================================================================ 00000100
      * COPY PSFRATIO                                                   00000200
      *---------------------------------------------------------------- 00000300
      *  EMPRESA : FOURSYS                                              00000400
      *  OBJETIVO: CONSTANTES DE RATEIO FIXO USADAS NA GERACAO DA       00000500
      *            RECEITA DE 15 LINHAS (PSF0100) E NO RATEIO DOS       00000600
      *            8 ADITIVOS/SUPLEMENTOS DA FORMULACAO LIVRE           00000700
      *            (PSF0200). CADA CONSTANTE E MULTIPLICADA PELA        00000800
      *            QUANTIDADE TOTAL DO LOTE (EM KG) PARA OBTER A        00000900
      *            QUANTIDADE DO INGREDIENTE.                           00001000
      *  ATENCAO : VALORES DE REFERENCIA PARA TESTE - OS PERCENTUAIS    00001100
      *            DE PRODUCAO SAO PARAMETRIZADOS PELA NUTRICIONISTA.   00001200
      *---------------------------------------------------------------- 00001300
      * 12-09-91 VL  CHAMADO 0091 - CRIACAO DO COPY PARA O APLICATIVO   00001400
      *              DE FORMULACAO DE RACAO.                            00001500
      * 20-05-94 VL  CHAMADO 0266 - RENOMEADO DE PSFPERC PARA PSFRATIO  00001600
      *              APOS REVISAO DE PADRAO DE NOMES DA CELULA FR22.    00001700
      * 14-01-99 MLS CHAMADO 0701 - BUG DO MILENIO: REVISAO GERAL, SEM  00001800
      *              IMPACTO (COPY SEM CAMPOS DE DATA).                 00001900
      *================================================================ 00002000
       01  TABELA-RATEIO-FIXO.                                          00002100
           05  CALC-003-VALUE      PIC V9(04) VALUE 0.0300.             00002200
           05  CALC-01-VALUE       PIC V9(04) VALUE 0.1000.             00002300
           05  CALC-005-VALUE      PIC V9(04) VALUE 0.0500.             00002400
           05  CALC-02-VALUE       PIC V9(04) VALUE 0.2000.             00002500
           05  CALC-002-VALUE      PIC V9(04) VALUE 0.0200.             00002600
           05  CALC-0005-VALUE     PIC V9(04) VALUE 0.0050.             00002700
           05  CALC-001-VALUE      PIC V9(04) VALUE 0.0100.             00002800
           05  CALC-00005-VALUE    PIC V9(04) VALUE 0.0005.             00002900
           05  FILLER              PIC X(08).                           00003000
