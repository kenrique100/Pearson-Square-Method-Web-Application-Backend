      *================================================================ 00000100
       IDENTIFICATION                            DIVISION.              00000200
      *================================================================ 00000300
       PROGRAM-ID.     PSF0200.                                         00000400
       AUTHOR.         ROSANGELA S. MOTA.                               00000500
       INSTALLATION.   FOURSYS.                                         00000600
       DATE-WRITTEN.   22-01-92.                                        00000700
       DATE-COMPILED.                                                   00000800
       SECURITY.       USO INTERNO FOURSYS - DIVISAO AGROINDUSTRIA.     00000900
      *===================================================*             00001000
      *  EMPRESA : FOURSYS                                *             00001100
      *  OBJETIVO: CALCULAR A FORMULACAO LIVRE DE RACAO A  *            00001200
      *            PARTIR DE UMA LISTA DE INGREDIENTES     *            00001300
      *            PROTEICOS E DE CARBOIDRATOS INFORMADA   *            00001400
      *            PELO USUARIO (QUADRADO DE PEARSON),     *            00001500
      *            GRAVANDO O CABECALHO COM O CP MEDIO     *            00001600
      *            PONDERADO E AS LINHAS DE INGREDIENTE    *            00001700
      *            PRINCIPAIS E DE SUPLEMENTO. SUPORTA      *           00001800
      *            AS ACOES DE INCLUIR, ALTERAR, EXCLUIR E  *           00001900
      *            CONSULTAR UMA FORMULACAO NO MESTRE.      *           00002000
      *---------------------------------------------------*             00002100
      *  ARQUIVOS:                                        *             00002200
      *  DDNAME             I/O           INCLUDE/BOOK    *             00002300
      *  PSFENT02            I             ---------      *             00002400
      *  PSFSAI02            O             PSFOUTR        *             00002500
      *  PSFMVEL0            I             PSFMSTR        *             00002600
      *  PSFMNOV0            O             PSFMSTR        *             00002700
      *===================================================*             00002800
      *---------------------------------------------------------------- 00002900
      * HISTORICO DE ALTERACOES                                         00003000
      *---------------------------------------------------------------- 00003100
      * DATA     | PROG | CHAMADO | DESCRICAO                           00003200
      *----------|------|---------|-----------------------------------  00003300
      * 22-01-92 | RSM  | 0138    | CRIACAO DO PROGRAMA - FORMULACAO    00003400
      *          |      |         | LIVRE COM CALCULO DE CP MEDIO.      00003500
      * 09-06-93 | RSM  | 0201    | INCLUIDA TABELA DE INGREDIENTES     00003600
      *          |      |         | PRINCIPAIS (PROTEINAS + CARBOS).    00003700
      * 20-05-94 | VL   | 0266    | AJUSTADOS NOMES DAS CONSTANTES DE   00003800
      *          |      |         | RATEIO DOS SUPLEMENTOS (COPY        00003900
      *          |      |         | PSFRATIO RENOMEADO).                00004000
      * 22-01-97 | RSM  | 0502    | INCLUIDAS AS ACOES DE ALTERAR,      00004100
      *          |      |         | EXCLUIR E CONSULTAR FORMULACAO,     00004200
      *          |      |         | COM MESTRE VELHO/NOVO (PSFMSTR).    00004300
      * 07-08-95 | RSM  | 0381    | CORRIGIDO ARREDONDAMENTO DO CP      00004400
      *          |      |         | MEDIO PONDERADO (ROUNDED).          00004500
      * 14-01-99 | MLS  | 0701    | BUG DO MILENIO: WRK-FORM-DATA       00004600
      *          |      |         | PASSA A GRAVAR ANO COM 4 DIGITOS    00004700
      *          |      |         | (JANELA DE SECULO: 00-49 = 20XX).   00004800
      * 09-09-99 | MLS  | 0701    | TESTES DE VIRADA DE SECULO OK.      00004900
      *          |      |         | ENCERRADO O CHAMADO 0701.           00005000
      * 30-03-01 | JCF  | 0822    | INCLUIDA SECAO DE TRATAMENTO DE     00005100
      *          |      |         | ERRO PADRAO (9000) COM GRAVALOG,    00005200
      *          |      |         | ALINHANDO COM O RESTANTE DA CELULA. 00005300
      * 11-11-02 | JCF  | 0901    | COMPARACAO DE NOME DO INGREDIENTE   00005400
      *          |      |         | PASSA A SER INSENSIVEL A CAIXA      00005500
      *          |      |         | (INSPECT CONVERTING P/ MAIUSCULA).  00005600
      *---------------------------------------------------------------- 00005700
                                                                        00005800
      *================================================================ 00005900
       ENVIRONMENT                               DIVISION.              00006000
      *================================================================ 00006100
       CONFIGURATION                             SECTION.               00006200
       SOURCE-COMPUTER.   IBM-390.                                      00006300
       OBJECT-COMPUTER.   IBM-390.                                      00006400
      *    SEM DECIMAL-POINT IS COMMA - QTD-TOTAL-KG E CP-ALVO SAO      00006500
      *    GRAVADOS COM PONTO, CHAMADO 0502.                            00006550
       SPECIAL-NAMES.                                                   00006600
           UPSI-1 IS CHAVE-REPROCESSO-MESTRE                            00006800
               ON STATUS IS MESTRE-EM-REPROCESSO                        00006900
               OFF STATUS IS MESTRE-NORMAL.                             00007000
                                                                        00007100
       INPUT-OUTPUT                              SECTION.               00007200
       FILE-CONTROL.                                                    00007300
           SELECT PSFENT02 ASSIGN TO PSFENT02                           00007400
               FILE STATUS IS WRK-FS-PSFENT02.                          00007500
                                                                        00007600
           SELECT PSFSAI02 ASSIGN TO PSFSAI02                           00007700
               FILE STATUS IS WRK-FS-PSFSAI02.                          00007800
                                                                        00007900
           SELECT PSFMVEL0 ASSIGN TO PSFMVEL0                           00008000
               FILE STATUS IS WRK-FS-PSFMVEL0.                          00008100
                                                                        00008200
           SELECT PSFMNOV0 ASSIGN TO PSFMNOV0                           00008300
               FILE STATUS IS WRK-FS-PSFMNOV0.                          00008400
                                                                        00008500
      *================================================================ 00008600
       DATA                                      DIVISION.              00008700
      *================================================================ 00008800
      *---------------------------------------------------------------- 00008900
       FILE                                      SECTION.               00009000
      *---------------------------------------------------------------- 00009100
       FD  PSFENT02                                                     00009200
           RECORDING MODE IS F                                          00009300
           LABEL RECORD IS STANDARD                                     00009400
           BLOCK CONTAINS 0 RECORDS.                                    00009500
      *-----------LRECL 80----------------------------------------      00009600
       01  FD-PSF-REQ-LIVRE.                                            00009700
           05  REQ-TIPO-REG            PIC X(01).                       00009800
               88  REQ-E-CABECALHO         VALUE 'C'.                   00009900
               88  REQ-E-PROTEINA          VALUE 'P'.                   00010000
               88  REQ-E-CARBOIDRATO       VALUE 'K'.                   00010100
           05  FILLER                  PIC X(79).                       00010200
                                                                        00010300
       01  FD-REQ-CABECALHO-V REDEFINES FD-PSF-REQ-LIVRE.               00010400
           05  CAB-TIPO-REG            PIC X(01).                       00010500
           05  CAB-ACAO                PIC X(01).                       00010600
               88  CAB-E-CRIAR             VALUE 'C'.                   00010700
               88  CAB-E-ALTERAR           VALUE 'U'.                   00010800
               88  CAB-E-EXCLUIR           VALUE 'D'.                   00010900
               88  CAB-E-CONSULTAR         VALUE 'R'.                   00011000
           05  CAB-FORM-NOME           PIC X(40).                       00011100
           05  CAB-FORM-ID             PIC X(05).                       00011200
           05  CAB-FORM-DATA           PIC X(10).                       00011300
           05  CAB-QTD-PROTEINAS       PIC 9(03).                       00011400
           05  CAB-QTD-CARBOIDRATOS    PIC 9(03).                       00011500
           05  FILLER                  PIC X(17).                       00011600
                                                                        00011700
       01  FD-REQ-DETALHE-V REDEFINES FD-PSF-REQ-LIVRE.                 00011800
           05  DET-TIPO-REG            PIC X(01).                       00011900
           05  DET-ING-NOME            PIC X(25).                       00012000
           05  DET-ING-QTD-KG          PIC 9(05)V9(02).                 00012100
           05  FILLER                  PIC X(50).                       00012200
                                                                        00012300
       FD  PSFSAI02                                                     00012400
           RECORDING MODE IS F                                          00012500
           LABEL RECORD IS STANDARD                                     00012600
           BLOCK CONTAINS 0 RECORDS.                                    00012700
      *-----------LRECL 80 (COPY PSFOUTR)-------------------------------00012800
           COPY PSFOUTR.                                                00012900
                                                                        00013000
       FD  PSFMVEL0                                                     00013100
           RECORDING MODE IS F                                          00013200
           LABEL RECORD IS STANDARD                                     00013300
           BLOCK CONTAINS 0 RECORDS.                                    00013400
      *-----------LRECL 80 (COPY PSFMSTR)-------------------------------00013500
           COPY PSFMSTR                                                 00013600
               REPLACING PSFMST-RECORD      BY PSFMST-REC-VELHO         00013700
                         PSFMST-FORM-ID      BY PSFMST-ID-VELHO         00013800
                         PSFMST-FORM-DATA    BY PSFMST-DATA-VELHO       00013900
                         PSFMST-FORM-NOME    BY PSFMST-NOME-VELHO       00014000
                         PSFMST-QTD-TOTAL-KG BY PSFMST-QTD-VELHO        00014100
                         PSFMST-CP-ALVO      BY PSFMST-CP-VELHO         00014200
                         PSFMST-STATUS-REG   BY PSFMST-SITUACAO-VELHA   00014300
                         PSFMST-E-ATIVO      BY PSFMST-E-ATIVO-VELHO    00014400
                         PSFMST-E-EXCLUIDO   BY PSFMST-E-EXCLUIDO-VELHO.00014500
                                                                        00014600
       FD  PSFMNOV0                                                     00014700
           RECORDING MODE IS F                                          00014800
           LABEL RECORD IS STANDARD                                     00014900
           BLOCK CONTAINS 0 RECORDS.                                    00015000
      *-----------LRECL 80 (COPY PSFMSTR)-------------------------------00015100
           COPY PSFMSTR                                                 00015200
               REPLACING PSFMST-RECORD      BY PSFMST-REC-NOVO          00015300
                         PSFMST-FORM-ID      BY PSFMST-ID-NOVO          00015400
                         PSFMST-FORM-DATA    BY PSFMST-DATA-NOVO        00015500
                         PSFMST-FORM-NOME    BY PSFMST-NOME-NOVO        00015600
                         PSFMST-QTD-TOTAL-KG BY PSFMST-QTD-NOVO         00015700
                         PSFMST-CP-ALVO      BY PSFMST-CP-NOVO          00015800
                         PSFMST-STATUS-REG   BY PSFMST-SITUACAO-NOVA    00015900
                         PSFMST-E-ATIVO      BY PSFMST-E-ATIVO-NOVO     00016000
                         PSFMST-E-EXCLUIDO   BY PSFMST-E-EXCLUIDO-NOVO. 00016100
                                                                        00016200
      *---------------------------------------------------------------- 00016300
       WORKING-STORAGE                           SECTION.               00016400
      *---------------------------------------------------------------- 00016500
           COPY PSFLOG.                                                 00016600
      *---------------------------------------------------------------- 00016700
           COPY PSFCRUDE.                                               00016800
      *---------------------------------------------------------------- 00016900
           COPY PSFRATIO.                                               00017000
      *---------------------------------------------------------------- 00017100
       01  FILLER PIC X(48) VALUE                                       00017200
           '-------VARIAVEIS PARA FILE STATUS-------------'.            00017300
      *---------------------------------------------------------------- 00017400
       77  WRK-FS-PSFENT02         PIC 9(02) VALUE ZEROS.               00017500
       77  WRK-FS-PSFSAI02         PIC 9(02) VALUE ZEROS.               00017600
       77  WRK-FS-PSFMVEL0         PIC 9(02) VALUE ZEROS.               00017700
       77  WRK-FS-PSFMNOV0         PIC 9(02) VALUE ZEROS.               00017800
      *---------------------------------------------------------------- 00017900
       01  FILLER PIC X(48) VALUE                                       00018000
           '-------VARIAVEIS DO CABECALHO DA SOLICITACAO--'.            00018100
      *---------------------------------------------------------------- 00018200
       01  WRK-CABECALHO-SOLICITACAO.                                   00018300
           05  WRK-ACAO                PIC X(01).                       00018400
           05  WRK-FORM-NOME            PIC X(40).                      00018500
           05  WRK-FORM-ID              PIC X(05).                      00018600
           05  WRK-FORM-DATA-CHAVE      PIC X(10).                      00018700
           05  WRK-QTD-PROTEINAS        PIC 9(03) COMP.                 00018800
           05  WRK-QTD-CARBOIDRATOS     PIC 9(03) COMP.                 00018900
           05  FILLER                   PIC X(15).                      00019000
      *---------------------------------------------------------------- 00019100
       01  FILLER PIC X(48) VALUE                                       00019200
           '-------TABELA DE INGREDIENTES PRINCIPAIS------'.            00019300
      *---------------------------------------------------------------- 00019400
       01  TABELA-INGREDIENTES-PRINCIPAIS.                              00019500
           05  TAB-ING OCCURS 50 TIMES INDEXED BY IX-ING.               00019600
               10  TAB-ING-NOME         PIC X(25).                      00019700
               10  TAB-ING-QTD-KG       PIC 9(05)V9(02).                00019800
               10  TAB-ING-PROT-BR      PIC 9(03)V9(01).                00019900
               10  FILLER               PIC X(08).                      00020000
       77  WRK-QTD-ING-TOTAL           PIC S9(04) COMP VALUE ZERO.      00020100
      *---------------------------------------------------------------- 00020200
       01  FILLER PIC X(48) VALUE                                       00020300
           '-------VARIAVEIS DE CALCULO DO CP MEDIO--------'.           00020400
      *---------------------------------------------------------------- 00020500
       77  WRK-QTD-TOTAL-KG            PIC 9(05)V9(02) VALUE ZEROS.     00020600
       77  WRK-SOMA-CONTRIBUICAO       PIC 9(07)V9(03) VALUE ZEROS.     00020700
       77  WRK-CP-MEDIO                PIC 9(03)V9(01) VALUE ZEROS.     00020800
      *---------------------------------------------------------------- 00020900
       01  FILLER PIC X(48) VALUE                                       00021000
           '-------VARIAVEIS DE CONTROLE E CONTADORES-----'.            00021100
      *---------------------------------------------------------------- 00021200
       01  CONTADORES-DO-LOTE.                                          00021300
           05  WRK-SOLIC-LIDAS         PIC S9(04) COMP VALUE ZERO.      00021400
           05  WRK-SOLIC-GERADAS       PIC S9(04) COMP VALUE ZERO.      00021500
           05  WRK-SOLIC-REJEITADAS    PIC S9(04) COMP VALUE ZERO.      00021600
           05  WRK-LINHAS-GRAVADAS     PIC S9(04) COMP VALUE ZERO.      00021700
           05  FILLER                  PIC X(08).                       00021800
      *---------------------------------------------------------------- 00021900
       77  WRK-REJEITAR-SW             PIC X(01) VALUE 'N'.             00022000
           88  WRK-SOLICITACAO-REJEITADA        VALUE 'S'.              00022100
       77  WRK-MOTIVO-REJEICAO         PIC X(50) VALUE SPACES.          00022200
       77  WRK-NOME-DUPLICADO-SW       PIC X(01) VALUE 'N'.             00022300
           88  WRK-NOME-DUPLICADO               VALUE 'S'.              00022400
       77  WRK-CHAVE-ACHADA-SW         PIC X(01) VALUE 'N'.             00022500
           88  WRK-CHAVE-ACHADA                 VALUE 'S'.              00022600
      *---------------------------------------------------------------- 00022700
       01  FILLER PIC X(48) VALUE                                       00022800
           '-------REGISTRO MESTRE ENCONTRADO NA BUSCA----'.            00022900
      *---------------------------------------------------------------- 00023000
       01  WRK-MESTRE-ENCONTRADO.                                       00023100
           05  WRK-ME-FORM-ID           PIC X(05).                      00023200
           05  WRK-ME-FORM-DATA         PIC X(10).                      00023300
           05  WRK-ME-FORM-NOME         PIC X(40).                      00023400
           05  WRK-ME-QTD-TOTAL-KG      PIC 9(05)V9(02).                00023500
           05  WRK-ME-CP-ALVO           PIC 9(03)V9(01).                00023600
           05  FILLER                   PIC X(10).                      00023700
      *---------------------------------------------------------------- 00023800
       01  FILLER PIC X(48) VALUE                                       00023900
           '-------VARIAVEIS PARA GERACAO DO ID-----------'.            00024000
      *---------------------------------------------------------------- 00024100
       01  WRK-ID-GERADO.                                               00024200
           05  WRK-ID-PREFIXO          PIC X(01) VALUE 'C'.             00024300
           05  WRK-ID-SEQUENCIA        PIC 9(04) VALUE ZEROS.           00024400
           05  FILLER                  PIC X(05).                       00024500
       77  WRK-CONTADOR-EXECUCAO       PIC S9(04) COMP VALUE ZERO.      00024800
       01  WRK-HORA-SISTEMA.                                            00024900
           05  WRK-HORA-HH              PIC 9(02).                      00025000
           05  WRK-HORA-MM              PIC 9(02).                      00025100
           05  WRK-HORA-SS              PIC 9(02).                      00025200
           05  WRK-HORA-CENT            PIC 9(02).                      00025300
           05  FILLER                   PIC X(08).                      00025400
      *---------------------------------------------------------------- 00025500
       01  FILLER PIC X(48) VALUE                                       00025600
           '-------VARIAVEIS PARA DATA DO SISTEMA---------'.            00025700
      *---------------------------------------------------------------- 00025800
       01  WRK-DATA-JULIANA.                                            00025900
           05  WRK-DATA-AA              PIC 9(02).                      00026000
           05  WRK-DATA-MMDD            PIC 9(04).                      00026100
           05  FILLER                   PIC X(04).                      00026200
       01  WRK-DATA-JULIANA-RDF REDEFINES WRK-DATA-JULIANA              00026300
                                   PIC 9(06).                           00026400
       01  WRK-DATA-FORMULACAO.                                         00026500
           05  WRK-DATA-AAAA            PIC 9(04).                      00026600
           05  FILLER                   PIC X(01) VALUE '-'.            00026700
           05  WRK-DATA-MM              PIC 9(02).                      00026800
           05  FILLER                   PIC X(01) VALUE '-'.            00026900
           05  WRK-DATA-DD              PIC 9(02).                      00027000
      *---------------------------------------------------------------- 00027100
       01  FILLER PIC X(48) VALUE                                       00027200
           '-------VARIAVEIS PARA NOME DO INGREDIENTE-----'.            00027300
      *---------------------------------------------------------------- 00027400
       77  WRK-ING-NOME                PIC X(25) VALUE SPACES.          00027500
       77  WRK-ING-NOME-MAIUSC         PIC X(25) VALUE SPACES.          00027600
       77  WRK-PROT-BRUTA              PIC 9(03)V9(01) VALUE ZEROS.     00027700
      *---------------------------------------------------------------- 00027800
       01  FILLER PIC X(48) VALUE                                       00027900
           '-------VARIAVEIS PARA MENSAGEM-----------------'.           00028000
      *---------------------------------------------------------------- 00028100
       77  WRK-MENSAGEM-FIM            PIC X(21) VALUE                  00028200
           'FIM DO PROCESSAMENTO.'.                                     00028300
      *================================================================ 00028400
       PROCEDURE                                 DIVISION.              00028500
      *================================================================ 00028600
      *------------------------------------------------------------     00028700
       0000-PRINCIPAL                             SECTION.              00028800
      *------------------------------------------------------------     00028900
           PERFORM 1000-INICIALIZAR.                                    00029000
           PERFORM 2000-PROCESSAR UNTIL WRK-FS-PSFENT02 EQUAL 10.       00029100
           PERFORM 3000-FINALIZAR.                                      00029200
           STOP RUN.                                                    00029300
      *------------------------------------------------------------     00029400
       0000-99-FIM.                                  EXIT.              00029500
      *------------------------------------------------------------     00029600
                                                                        00029700
      *------------------------------------------------------------     00029800
       1000-INICIALIZAR                           SECTION.              00029900
      *------------------------------------------------------------     00030000
           OPEN INPUT  PSFENT02                                         00030100
                OUTPUT PSFSAI02.                                        00030200
             PERFORM 4100-TESTARSTATUS-PSFENT02.                        00030300
             PERFORM 4200-TESTARSTATUS-PSFSAI02.                        00030400
      *    UPSI-1 LIGADA NA JCL SINALIZA RERUN DE ATUALIZACAO DE        00030420
      *    MESTRE ABENDADA - SO AFETA A MENSAGEM DE OPERACAO,           00030440
      *    CHAMADO 0502.                                                00030460
           IF MESTRE-EM-REPROCESSO                                      00030480
               DISPLAY 'PSF0200 - REPROCESSAMENTO DE MESTRE (UPSI-1)'   00030490
           END-IF.                                                      00030500
           ACCEPT WRK-DATA-JULIANA-RDF FROM DATE.                       00030520
           ACCEPT WRK-HORA-SISTEMA    FROM TIME.                        00030600
           PERFORM 1050-MONTAR-DATA-FORMULACAO.                         00030700
           PERFORM 1100-LER-CABECALHO.                                  00030800
      *------------------------------------------------------------     00030900
       1000-99-FIM.                                  EXIT.              00031000
      *------------------------------------------------------------     00031100
                                                                        00031200
      *------------------------------------------------------------     00031300
       1050-MONTAR-DATA-FORMULACAO                SECTION.              00031400
      *------------------------------------------------------------     00031500
      *    JANELA DE SECULO (CHAMADO 0701): AA MENOR QUE 50 E ANO       00031600
      *    DE 20XX, CASO CONTRARIO E ANO DE 19XX.                       00031700
           IF WRK-DATA-AA LESS 50                                       00031800
               COMPUTE WRK-DATA-AAAA = 2000 + WRK-DATA-AA               00031900
           ELSE                                                         00032000
               COMPUTE WRK-DATA-AAAA = 1900 + WRK-DATA-AA               00032100
           END-IF.                                                      00032200
           DIVIDE WRK-DATA-MMDD BY 100 GIVING WRK-DATA-MM               00032300
               REMAINDER WRK-DATA-DD.                                   00032400
      *------------------------------------------------------------     00032500
       1050-99-FIM.                                  EXIT.              00032600
      *------------------------------------------------------------     00032700
                                                                        00032800
      *------------------------------------------------------------     00032900
       1100-LER-CABECALHO                         SECTION.              00033000
      *------------------------------------------------------------     00033100
           READ PSFENT02.                                               00033200
           IF WRK-FS-PSFENT02 EQUAL 10                                  00033300
               DISPLAY WRK-MENSAGEM-FIM                                 00033400
           ELSE                                                         00033500
               ADD 1 TO WRK-SOLIC-LIDAS                                 00033600
               MOVE CAB-ACAO             TO WRK-ACAO                    00033700
               MOVE CAB-FORM-NOME        TO WRK-FORM-NOME               00033800
               MOVE CAB-FORM-ID          TO WRK-FORM-ID                 00033900
               MOVE CAB-FORM-DATA        TO WRK-FORM-DATA-CHAVE         00034000
               MOVE CAB-QTD-PROTEINAS    TO WRK-QTD-PROTEINAS           00034100
               MOVE CAB-QTD-CARBOIDRATOS TO WRK-QTD-CARBOIDRATOS        00034200
           END-IF.                                                      00034300
      *------------------------------------------------------------     00034400
       1100-99-FIM.                                  EXIT.              00034500
      *------------------------------------------------------------     00034600
                                                                        00034700
      *------------------------------------------------------------     00034800
       2000-PROCESSAR                             SECTION.              00034900
      *------------------------------------------------------------     00035000
           MOVE 'N' TO WRK-REJEITAR-SW.                                 00035100
           MOVE 'N' TO WRK-NOME-DUPLICADO-SW.                           00035200
           MOVE 'N' TO WRK-CHAVE-ACHADA-SW.                             00035300
           MOVE ZEROS TO WRK-QTD-ING-TOTAL.                             00035400
           PERFORM 1300-VERIFICAR-UNICIDADE.                            00035500
           PERFORM 1200-VALIDAR-SOLICITACAO.                            00035600
           IF WRK-SOLICITACAO-REJEITADA                                 00035700
               ADD 1 TO WRK-SOLIC-REJEITADAS                            00035800
               DISPLAY 'SOLICITACAO REJEITADA: ' WRK-MOTIVO-REJEICAO    00035900
           ELSE                                                         00036000
               IF WRK-ACAO EQUAL 'R'                                    00036100
                   PERFORM 2600-LER-FORMULACAO-EXISTENTE                00036200
               ELSE                                                     00036300
                   PERFORM 1400-LER-GRUPOS-INGREDIENTES                 00036400
                   PERFORM 2050-CALCULAR-MEDIA-PONDERADA                00036500
                   IF WRK-ACAO EQUAL 'C'                                00036600
                       PERFORM 9200-GERAR-FORMULATION-ID                00036700
                   ELSE                                                 00036720
      *    ACOES U/D GRAVAM O PROPRIO ID INFORMADO NA SOLICITACAO,      00036740
      *    NAO UM ID GERADO - CHAMADO 0502.                             00036760
                       MOVE WRK-FORM-ID     TO WRK-ID-GERADO            00036780
                   END-IF                                               00036800
                   PERFORM 5000-GRAVAR-CABECALHO                        00036900
                   PERFORM 2100-GRAVAR-LINHA-PRINCIPAL                  00037000
                       THRU 2100-99-FIM                                 00037100
                       VARYING IX-ING FROM 1 BY 1                       00037200
                       UNTIL IX-ING GREATER WRK-QTD-ING-TOTAL           00037300
                   PERFORM 2210-GRAVAR-FOSFATO-BICALCICO                00037400
                   PERFORM 2220-GRAVAR-FARINHA-DE-OSSOS                 00037500
                   PERFORM 2230-GRAVAR-FARINHA-DE-CONCHA                00037600
                   PERFORM 2240-GRAVAR-SAL                              00037700
                   PERFORM 2250-GRAVAR-VITAMINA-C                       00037800
                   PERFORM 2260-GRAVAR-PREMIX                           00037900
                   PERFORM 2270-GRAVAR-OLEO-DE-PALMA                    00038000
                   PERFORM 2280-GRAVAR-ANTITOXINA                       00038100
                   PERFORM 6000-ATUALIZAR-MESTRE                        00038200
               END-IF                                                   00038300
               ADD 1 TO WRK-SOLIC-GERADAS                               00038400
           END-IF.                                                      00038500
           PERFORM 1100-LER-CABECALHO.                                  00038600
      *------------------------------------------------------------     00038700
       2000-99-FIM.                                  EXIT.              00038800
      *------------------------------------------------------------     00038900
                                                                        00039000
      *------------------------------------------------------------     00039100
       1200-VALIDAR-SOLICITACAO                   SECTION.              00039200
      *------------------------------------------------------------     00039300
      *    REGRA: NOME DA FORMULACAO NAO PODE SER BRANCO.               00039400
           IF WRK-FORM-NOME EQUAL SPACES                                00039500
               MOVE 'S' TO WRK-REJEITAR-SW                              00039600
               MOVE 'NOME DA FORMULACAO NAO PODE SER BRANCO'            00039700
                   TO WRK-MOTIVO-REJEICAO                               00039800
           END-IF.                                                      00039900
      *    REGRA: PARA INCLUSAO, O NOME DEVE SER UNICO NO MESTRE.       00040000
           IF NOT WRK-SOLICITACAO-REJEITADA                             00040100
               IF WRK-ACAO EQUAL 'C' AND WRK-NOME-DUPLICADO             00040200
                   MOVE 'S' TO WRK-REJEITAR-SW                          00040300
                   MOVE 'NOME DA FORMULACAO DEVE SER UNICO'             00040400
                       TO WRK-MOTIVO-REJEICAO                           00040500
               END-IF                                                   00040600
           END-IF.                                                      00040700
      *    REGRA: PARA ALTERAR/EXCLUIR/CONSULTAR A CHAVE DEVE EXISTIR   00040800
      *    NO MESTRE.                                                   00040900
           IF NOT WRK-SOLICITACAO-REJEITADA                             00041000
               IF WRK-ACAO NOT EQUAL 'C' AND NOT WRK-CHAVE-ACHADA       00041100
                   MOVE 'S' TO WRK-REJEITAR-SW                          00041200
                   MOVE 'FORMULACAO NAO ENCONTRADA NO MESTRE'           00041300
                       TO WRK-MOTIVO-REJEICAO                           00041400
               END-IF                                                   00041500
           END-IF.                                                      00041600
      *    REGRA: PARA INCLUIR/ALTERAR OS DOIS GRUPOS SAO OBRIGATORIOS. 00041700
           IF NOT WRK-SOLICITACAO-REJEITADA                             00041800
               IF (WRK-ACAO EQUAL 'C' OR WRK-ACAO EQUAL 'U')            00041900
                   IF WRK-QTD-PROTEINAS NOT GREATER ZERO                00042000
                       MOVE 'S' TO WRK-REJEITAR-SW                      00042100
                       MOVE 'PROTEINAS SAO OBRIGATORIAS'                00042200
                           TO WRK-MOTIVO-REJEICAO                       00042300
                   END-IF                                               00042400
               END-IF                                                   00042500
           END-IF.                                                      00042600
           IF NOT WRK-SOLICITACAO-REJEITADA                             00042700
               IF (WRK-ACAO EQUAL 'C' OR WRK-ACAO EQUAL 'U')            00042800
                   IF WRK-QTD-CARBOIDRATOS NOT GREATER ZERO             00042900
                       MOVE 'S' TO WRK-REJEITAR-SW                      00043000
                       MOVE 'CARBOIDRATOS SAO OBRIGATORIOS'             00043100
                           TO WRK-MOTIVO-REJEICAO                       00043200
                   END-IF                                               00043300
               END-IF                                                   00043400
           END-IF.                                                      00043500
      *------------------------------------------------------------     00043600
       1200-99-FIM.                                  EXIT.              00043700
      *------------------------------------------------------------     00043800
                                                                        00043900
      *------------------------------------------------------------     00044000
       1300-VERIFICAR-UNICIDADE                   SECTION.              00044100
      *------------------------------------------------------------     00044200
      *    PRIMEIRA PASSADA NO MESTRE VELHO: PROCURA NOME DUPLICADO     00044300
      *    (ACAO C) E PROCURA A CHAVE FORM-ID+FORM-DATA INFORMADA       00044400
      *    (ACOES U/D/R), GUARDANDO O REGISTRO ENCONTRADO.              00044500
           OPEN INPUT PSFMVEL0.                                         00044600
           PERFORM 4300-TESTARSTATUS-PSFMVEL0.                          00044700
           READ PSFMVEL0.                                               00044800
           PERFORM 1310-COMPARAR-MESTRE-VELHO                           00044900
               UNTIL WRK-FS-PSFMVEL0 EQUAL 10.                          00045000
           CLOSE PSFMVEL0.                                              00045100
      *------------------------------------------------------------     00045200
       1300-99-FIM.                                  EXIT.              00045300
      *------------------------------------------------------------     00045400
                                                                        00045500
      *------------------------------------------------------------     00045600
       1310-COMPARAR-MESTRE-VELHO                 SECTION.              00045700
      *------------------------------------------------------------     00045800
      *    REGISTROS COM STATUS 'EXCLUIDO' (CHAMADO 0502) NAO CONTAM    00045820
      *    PARA DUPLICIDADE DE NOME NEM PODEM SER ACHADOS POR U/D/R.    00045840
           IF PSFMST-NOME-VELHO EQUAL WRK-FORM-NOME AND                 00045900
              PSFMST-E-ATIVO-VELHO                                      00045950
               MOVE 'S' TO WRK-NOME-DUPLICADO-SW                        00046000
           END-IF.                                                      00046100
           IF PSFMST-ID-VELHO EQUAL WRK-FORM-ID AND                     00046200
              PSFMST-DATA-VELHO EQUAL WRK-FORM-DATA-CHAVE AND           00046300
              PSFMST-E-ATIVO-VELHO                                      00046320
               MOVE 'S' TO WRK-CHAVE-ACHADA-SW                          00046400
               MOVE PSFMST-ID-VELHO      TO WRK-ME-FORM-ID              00046500
               MOVE PSFMST-DATA-VELHO    TO WRK-ME-FORM-DATA            00046600
               MOVE PSFMST-NOME-VELHO    TO WRK-ME-FORM-NOME            00046700
               MOVE PSFMST-QTD-VELHO     TO WRK-ME-QTD-TOTAL-KG         00046800
               MOVE PSFMST-CP-VELHO      TO WRK-ME-CP-ALVO              00046900
           END-IF.                                                      00047000
           READ PSFMVEL0.                                               00047100
      *------------------------------------------------------------     00047200
       1310-99-FIM.                                  EXIT.              00047300
      *------------------------------------------------------------     00047400
                                                                        00047500
      *------------------------------------------------------------     00047600
       1400-LER-GRUPOS-INGREDIENTES                SECTION.             00047700
      *------------------------------------------------------------     00047800
           PERFORM 1410-LER-PROTEINAS                                   00047900
               THRU 1410-99-FIM                                         00048000
               VARYING IX-ING FROM 1 BY 1                               00048100
               UNTIL IX-ING GREATER WRK-QTD-PROTEINAS.                  00048200
           PERFORM 1420-LER-CARBOIDRATOS                                00048300
               THRU 1420-99-FIM                                         00048400
               VARYING IX-ING FROM 1 BY 1                               00048500
               UNTIL IX-ING GREATER WRK-QTD-CARBOIDRATOS.               00048600
      *------------------------------------------------------------     00048700
       1400-99-FIM.                                  EXIT.              00048800
      *------------------------------------------------------------     00048900
                                                                        00049000
      *------------------------------------------------------------     00049100
       1410-LER-PROTEINAS                         SECTION.              00049200
      *------------------------------------------------------------     00049300
           READ PSFENT02.                                               00049400
           ADD 1 TO WRK-QTD-ING-TOTAL.                                  00049500
           MOVE DET-ING-NOME   TO TAB-ING-NOME (WRK-QTD-ING-TOTAL).     00049600
           MOVE DET-ING-QTD-KG TO TAB-ING-QTD-KG (WRK-QTD-ING-TOTAL).   00049700
           MOVE DET-ING-NOME   TO WRK-ING-NOME.                         00049800
           PERFORM 9100-OBTER-PROTEINA-BRUTA.                           00049900
           MOVE WRK-PROT-BRUTA TO TAB-ING-PROT-BR (WRK-QTD-ING-TOTAL).  00050000
      *------------------------------------------------------------     00050100
       1410-99-FIM.                                  EXIT.              00050200
      *------------------------------------------------------------     00050300
                                                                        00050400
      *------------------------------------------------------------     00050500
       1420-LER-CARBOIDRATOS                       SECTION.             00050600
      *------------------------------------------------------------     00050700
           READ PSFENT02.                                               00050800
           ADD 1 TO WRK-QTD-ING-TOTAL.                                  00050900
           MOVE DET-ING-NOME   TO TAB-ING-NOME (WRK-QTD-ING-TOTAL).     00051000
           MOVE DET-ING-QTD-KG TO TAB-ING-QTD-KG (WRK-QTD-ING-TOTAL).   00051100
           MOVE DET-ING-NOME   TO WRK-ING-NOME.                         00051200
           PERFORM 9100-OBTER-PROTEINA-BRUTA.                           00051300
           MOVE WRK-PROT-BRUTA TO TAB-ING-PROT-BR (WRK-QTD-ING-TOTAL).  00051400
      *------------------------------------------------------------     00051500
       1420-99-FIM.                                  EXIT.              00051600
      *------------------------------------------------------------     00051700
                                                                        00051800
      *------------------------------------------------------------     00051900
       2050-CALCULAR-MEDIA-PONDERADA               SECTION.             00052000
      *------------------------------------------------------------     00052100
           MOVE ZEROS TO WRK-QTD-TOTAL-KG WRK-SOMA-CONTRIBUICAO.        00052200
           PERFORM 2060-ACUMULAR-CONTRIBUICAO                           00052300
               THRU 2060-99-FIM                                         00052400
               VARYING IX-ING FROM 1 BY 1                               00052500
               UNTIL IX-ING GREATER WRK-QTD-ING-TOTAL.                  00052600
      *    REGRA: CP MEDIO = SOMA(QTD*CP) / QTD TOTAL, ARREDONDADO A    00052700
      *    1 DECIMAL. ZERO QUANDO A QUANTIDADE TOTAL FOR ZERO.          00052800
           IF WRK-QTD-TOTAL-KG GREATER ZERO                             00052900
               COMPUTE WRK-CP-MEDIO ROUNDED =                           00053000
                   WRK-SOMA-CONTRIBUICAO / WRK-QTD-TOTAL-KG             00053100
           ELSE                                                         00053200
               MOVE ZEROS TO WRK-CP-MEDIO                               00053300
           END-IF.                                                      00053400
      *------------------------------------------------------------     00053500
       2050-99-FIM.                                  EXIT.              00053600
      *------------------------------------------------------------     00053700
                                                                        00053800
      *------------------------------------------------------------     00053900
       2060-ACUMULAR-CONTRIBUICAO                  SECTION.             00054000
      *------------------------------------------------------------     00054100
           ADD TAB-ING-QTD-KG (IX-ING) TO WRK-QTD-TOTAL-KG.             00054200
           COMPUTE WRK-SOMA-CONTRIBUICAO = WRK-SOMA-CONTRIBUICAO +      00054300
               (TAB-ING-QTD-KG (IX-ING) * TAB-ING-PROT-BR (IX-ING)).    00054400
      *------------------------------------------------------------     00054500
       2060-99-FIM.                                  EXIT.              00054600
      *------------------------------------------------------------     00054700
                                                                        00054800
      *------------------------------------------------------------     00054900
       2100-GRAVAR-LINHA-PRINCIPAL                 SECTION.             00055000
      *------------------------------------------------------------     00055100
           MOVE 'L'                        TO PSFOUT-L-TIPO-REG.        00055200
           MOVE TAB-ING-NOME (IX-ING)      TO PSFOUT-L-ING-NOME.        00055300
           MOVE TAB-ING-PROT-BR (IX-ING)   TO PSFOUT-L-ING-PROT-BR.     00055400
           MOVE TAB-ING-QTD-KG (IX-ING)    TO PSFOUT-L-ING-QTD-KG.      00055500
           WRITE PSFOUT-RECORD.                                         00055600
           ADD 1 TO WRK-LINHAS-GRAVADAS.                                00055700
      *------------------------------------------------------------     00055800
       2100-99-FIM.                                  EXIT.              00055900
      *------------------------------------------------------------     00056000
                                                                        00056100
      *------------------------------------------------------------     00056200
       2210-GRAVAR-FOSFATO-BICALCICO               SECTION.             00056300
      *------------------------------------------------------------     00056400
           MOVE 'L'                   TO PSFOUT-L-TIPO-REG.             00056500
           MOVE 'DIPHOSPHATE CALCIUM' TO PSFOUT-L-ING-NOME.             00056600
           MOVE CRUDE-00-VALUE        TO PSFOUT-L-ING-PROT-BR.          00056700
           COMPUTE PSFOUT-L-ING-QTD-KG ROUNDED =                        00056800
               WRK-QTD-TOTAL-KG * CALC-002-VALUE.                       00056900
           WRITE PSFOUT-RECORD.                                         00057000
           ADD 1 TO WRK-LINHAS-GRAVADAS.                                00057100
      *------------------------------------------------------------     00057200
       2210-99-FIM.                                  EXIT.              00057300
      *------------------------------------------------------------     00057400
                                                                        00057500
      *------------------------------------------------------------     00057600
       2220-GRAVAR-FARINHA-DE-OSSOS                SECTION.             00057700
      *------------------------------------------------------------     00057800
           MOVE 'L'                   TO PSFOUT-L-TIPO-REG.             00057900
           MOVE 'BONE MEAL'           TO PSFOUT-L-ING-NOME.             00058000
           MOVE CRUDE-00-VALUE        TO PSFOUT-L-ING-PROT-BR.          00058100
           COMPUTE PSFOUT-L-ING-QTD-KG ROUNDED =                        00058200
               WRK-QTD-TOTAL-KG * CALC-002-VALUE.                       00058300
           WRITE PSFOUT-RECORD.                                         00058400
           ADD 1 TO WRK-LINHAS-GRAVADAS.                                00058500
      *------------------------------------------------------------     00058600
       2220-99-FIM.                                  EXIT.              00058700
      *------------------------------------------------------------     00058800
                                                                        00058900
      *------------------------------------------------------------     00059000
       2230-GRAVAR-FARINHA-DE-CONCHA                SECTION.            00059100
      *------------------------------------------------------------     00059200
           MOVE 'L'                   TO PSFOUT-L-TIPO-REG.             00059300
           MOVE 'MARINE SHELL FLOUR'  TO PSFOUT-L-ING-NOME.             00059400
           MOVE CRUDE-00-VALUE        TO PSFOUT-L-ING-PROT-BR.          00059500
           COMPUTE PSFOUT-L-ING-QTD-KG ROUNDED =                        00059600
               WRK-QTD-TOTAL-KG * CALC-002-VALUE.                       00059700
           WRITE PSFOUT-RECORD.                                         00059800
           ADD 1 TO WRK-LINHAS-GRAVADAS.                                00059900
      *------------------------------------------------------------     00060000
       2230-99-FIM.                                  EXIT.              00060100
      *------------------------------------------------------------     00060200
                                                                        00060300
      *------------------------------------------------------------     00060400
       2240-GRAVAR-SAL                            SECTION.              00060500
      *------------------------------------------------------------     00060600
           MOVE 'L'                   TO PSFOUT-L-TIPO-REG.             00060700
           MOVE 'SALT'                TO PSFOUT-L-ING-NOME.             00060800
           MOVE CRUDE-00-VALUE        TO PSFOUT-L-ING-PROT-BR.          00060900
           COMPUTE PSFOUT-L-ING-QTD-KG ROUNDED =                        00061000
               WRK-QTD-TOTAL-KG * CALC-0005-VALUE.                      00061100
           WRITE PSFOUT-RECORD.                                         00061200
           ADD 1 TO WRK-LINHAS-GRAVADAS.                                00061300
      *------------------------------------------------------------     00061400
       2240-99-FIM.                                  EXIT.              00061500
      *------------------------------------------------------------     00061600
                                                                        00061700
      *------------------------------------------------------------     00061800
       2250-GRAVAR-VITAMINA-C                     SECTION.              00061900
      *------------------------------------------------------------     00062000
           MOVE 'L'                   TO PSFOUT-L-TIPO-REG.             00062100
           MOVE 'VITAMIN C'           TO PSFOUT-L-ING-NOME.             00062200
           MOVE CRUDE-00-VALUE        TO PSFOUT-L-ING-PROT-BR.          00062300
           COMPUTE PSFOUT-L-ING-QTD-KG ROUNDED =                        00062400
               WRK-QTD-TOTAL-KG * CALC-0005-VALUE.                      00062500
           WRITE PSFOUT-RECORD.                                         00062600
           ADD 1 TO WRK-LINHAS-GRAVADAS.                                00062700
      *------------------------------------------------------------     00062800
       2250-99-FIM.                                  EXIT.              00062900
      *------------------------------------------------------------     00063000
                                                                        00063100
      *------------------------------------------------------------     00063200
       2260-GRAVAR-PREMIX                         SECTION.              00063300
      *------------------------------------------------------------     00063400
           MOVE 'L'                   TO PSFOUT-L-TIPO-REG.             00063500
           MOVE 'PREMIX'              TO PSFOUT-L-ING-NOME.             00063600
           MOVE CRUDE-00-VALUE        TO PSFOUT-L-ING-PROT-BR.          00063700
           COMPUTE PSFOUT-L-ING-QTD-KG ROUNDED =                        00063800
               WRK-QTD-TOTAL-KG * CALC-001-VALUE.                       00063900
           WRITE PSFOUT-RECORD.                                         00064000
           ADD 1 TO WRK-LINHAS-GRAVADAS.                                00064100
      *------------------------------------------------------------     00064200
       2260-99-FIM.                                  EXIT.              00064300
      *------------------------------------------------------------     00064400
                                                                        00064500
      *------------------------------------------------------------     00064600
       2270-GRAVAR-OLEO-DE-PALMA                  SECTION.              00064700
      *------------------------------------------------------------     00064800
           MOVE 'L'                   TO PSFOUT-L-TIPO-REG.             00064900
           MOVE 'PALM OIL'            TO PSFOUT-L-ING-NOME.             00065000
           MOVE CRUDE-00-VALUE        TO PSFOUT-L-ING-PROT-BR.          00065100
           COMPUTE PSFOUT-L-ING-QTD-KG ROUNDED =                        00065200
               WRK-QTD-TOTAL-KG * CALC-002-VALUE.                       00065300
           WRITE PSFOUT-RECORD.                                         00065400
           ADD 1 TO WRK-LINHAS-GRAVADAS.                                00065500
      *------------------------------------------------------------     00065600
       2270-99-FIM.                                  EXIT.              00065700
      *------------------------------------------------------------     00065800
                                                                        00065900
      *------------------------------------------------------------     00066000
       2280-GRAVAR-ANTITOXINA                     SECTION.              00066100
      *------------------------------------------------------------     00066200
           MOVE 'L'                   TO PSFOUT-L-TIPO-REG.             00066300
           MOVE 'ANTI-TOXIN'          TO PSFOUT-L-ING-NOME.             00066400
           MOVE CRUDE-00-VALUE        TO PSFOUT-L-ING-PROT-BR.          00066500
           COMPUTE PSFOUT-L-ING-QTD-KG ROUNDED =                        00066600
               WRK-QTD-TOTAL-KG * CALC-00005-VALUE.                     00066700
           WRITE PSFOUT-RECORD.                                         00066800
           ADD 1 TO WRK-LINHAS-GRAVADAS.                                00066900
      *------------------------------------------------------------     00067000
       2280-99-FIM.                                  EXIT.              00067100
      *------------------------------------------------------------     00067200
                                                                        00067300
      *------------------------------------------------------------     00067400
       2600-LER-FORMULACAO-EXISTENTE               SECTION.             00067500
      *------------------------------------------------------------     00067600
      *    ACAO R: DEVOLVE SOMENTE O CABECALHO GRAVADO NO MESTRE.       00067700
      *    AS LINHAS DE INGREDIENTE NAO FICAM RETIDAS NO MESTRE         00067800
      *    NESTA CELULA BATCH (VIDE COPY PSFMSTR).                      00067900
           MOVE WRK-ME-FORM-ID         TO WRK-ID-GERADO.                00068000
           MOVE WRK-ME-FORM-NOME       TO WRK-FORM-NOME.                00068100
           MOVE WRK-ME-QTD-TOTAL-KG    TO WRK-QTD-TOTAL-KG.             00068200
           MOVE WRK-ME-CP-ALVO         TO WRK-CP-MEDIO.                 00068300
           PERFORM 5000-GRAVAR-CABECALHO.                               00068400
      *------------------------------------------------------------     00068500
       2600-99-FIM.                                  EXIT.              00068600
      *------------------------------------------------------------     00068700
                                                                        00068800
      *------------------------------------------------------------     00068900
       5000-GRAVAR-CABECALHO                      SECTION.              00069000
      *------------------------------------------------------------     00069100
           MOVE 'H'                   TO PSFOUT-H-TIPO-REG.             00069200
           MOVE WRK-ID-GERADO         TO PSFOUT-H-FORM-ID.              00069300
           MOVE WRK-FORM-NOME         TO PSFOUT-H-FORM-NOME.            00069400
           MOVE WRK-DATA-FORMULACAO   TO PSFOUT-H-FORM-DATA.            00069500
           MOVE WRK-QTD-TOTAL-KG      TO PSFOUT-H-QTD-TOTAL-KG.         00069600
           MOVE WRK-CP-MEDIO          TO PSFOUT-H-CP-ALVO.              00069700
           WRITE PSFOUT-RECORD.                                         00069800
      *------------------------------------------------------------     00069900
       5000-99-FIM.                                  EXIT.              00070000
      *------------------------------------------------------------     00070100
                                                                        00070200
      *------------------------------------------------------------     00070300
       6000-ATUALIZAR-MESTRE                      SECTION.              00070400
      *------------------------------------------------------------     00070500
      *    SEGUNDA PASSADA NO MESTRE: REESCREVE O MESTRE VELHO NO       00070600
      *    MESTRE NOVO, APLICANDO A ACAO DA SOLICITACAO (INCLUIR,       00070700
      *    ALTERAR OU EXCLUIR) NO PONTO EM QUE A CHAVE COINCIDIR.       00070800
           OPEN INPUT  PSFMVEL0                                         00070900
                OUTPUT PSFMNOV0.                                        00071000
           PERFORM 4300-TESTARSTATUS-PSFMVEL0.                          00071100
           PERFORM 4400-TESTARSTATUS-PSFMNOV0.                          00071200
           READ PSFMVEL0.                                               00071300
           PERFORM 6100-COPIAR-MESTRE                                   00071400
               UNTIL WRK-FS-PSFMVEL0 EQUAL 10.                          00071500
           IF WRK-ACAO EQUAL 'C'                                        00071600
               PERFORM 6200-INCLUIR-NOVO-MESTRE                         00071700
           END-IF.                                                      00071800
           CLOSE PSFMVEL0 PSFMNOV0.                                     00071900
      *------------------------------------------------------------     00072000
       6000-99-FIM.                                  EXIT.              00072100
      *------------------------------------------------------------     00072200
                                                                        00072300
      *------------------------------------------------------------     00072400
       6100-COPIAR-MESTRE                         SECTION.              00072500
      *------------------------------------------------------------     00072600
           IF PSFMST-ID-VELHO EQUAL WRK-FORM-ID AND                     00072700
              PSFMST-DATA-VELHO EQUAL WRK-FORM-DATA-CHAVE AND           00072800
              WRK-ACAO EQUAL 'U'                                        00072900
               MOVE PSFMST-ID-VELHO    TO PSFMST-ID-NOVO                00073000
               MOVE PSFMST-DATA-VELHO  TO PSFMST-DATA-NOVO              00073100
               MOVE WRK-FORM-NOME      TO PSFMST-NOME-NOVO              00073200
               MOVE WRK-QTD-TOTAL-KG   TO PSFMST-QTD-NOVO               00073300
               MOVE WRK-CP-MEDIO       TO PSFMST-CP-NOVO                00073400
               MOVE 'A'                TO PSFMST-SITUACAO-NOVA          00073500
               WRITE PSFMST-REC-NOVO                                    00073600
           ELSE                                                         00073700
               IF PSFMST-ID-VELHO EQUAL WRK-FORM-ID AND                 00073800
                  PSFMST-DATA-VELHO EQUAL WRK-FORM-DATA-CHAVE AND       00073900
                  WRK-ACAO EQUAL 'D'                                    00074000
      *    EXCLUSAO LOGICA (CHAMADO 0502): O REGISTRO PERMANECE NO      00074020
      *    MESTRE COM PSFMST-E-EXCLUIDO PARA FINS DE AUDITORIA.         00074040
                   MOVE PSFMST-REC-VELHO  TO PSFMST-REC-NOVO            00074060
                   MOVE 'D'               TO PSFMST-SITUACAO-NOVA       00074080
                   WRITE PSFMST-REC-NOVO                                00074100
               ELSE                                                     00074200
                   MOVE PSFMST-REC-VELHO TO PSFMST-REC-NOVO             00074300
                   WRITE PSFMST-REC-NOVO                                00074400
               END-IF                                                   00074500
           END-IF.                                                      00074600
           READ PSFMVEL0.                                               00074700
      *------------------------------------------------------------     00074800
       6100-99-FIM.                                  EXIT.              00074900
      *------------------------------------------------------------     00075000
                                                                        00075100
      *------------------------------------------------------------     00075200
       6200-INCLUIR-NOVO-MESTRE                   SECTION.              00075300
      *------------------------------------------------------------     00075400
           MOVE WRK-ID-GERADO           TO PSFMST-ID-NOVO.              00075500
           MOVE WRK-DATA-FORMULACAO     TO PSFMST-DATA-NOVO.            00075600
           MOVE WRK-FORM-NOME           TO PSFMST-NOME-NOVO.            00075700
           MOVE WRK-QTD-TOTAL-KG        TO PSFMST-QTD-NOVO.             00075800
           MOVE WRK-CP-MEDIO            TO PSFMST-CP-NOVO.              00075900
           MOVE 'A'                     TO PSFMST-SITUACAO-NOVA.        00076000
           WRITE PSFMST-REC-NOVO.                                       00076100
      *------------------------------------------------------------     00076200
       6200-99-FIM.                                  EXIT.              00076300
      *------------------------------------------------------------     00076400
                                                                        00076500
      *------------------------------------------------------------     00076600
       3000-FINALIZAR                             SECTION.              00076700
      *------------------------------------------------------------     00076800
           CLOSE PSFENT02 PSFSAI02.                                     00076900
           DISPLAY 'SOLICITACOES LIDAS:      ' WRK-SOLIC-LIDAS.         00077000
           DISPLAY 'FORMULACOES PROCESSADAS: ' WRK-SOLIC-GERADAS.       00077100
           DISPLAY 'SOLICITACOES REJEITADAS: ' WRK-SOLIC-REJEITADAS.    00077200
           DISPLAY 'LINHAS DE INGREDIENTE GRAVADAS: '                   00077300
               WRK-LINHAS-GRAVADAS.                                     00077400
           DISPLAY WRK-MENSAGEM-FIM.                                    00077500
      *------------------------------------------------------------     00077600
       3000-99-FIM.                                  EXIT.              00077700
      *------------------------------------------------------------     00077800
                                                                        00077900
      *------------------------------------------------------------     00078000
       9100-OBTER-PROTEINA-BRUTA                  SECTION.              00078100
      *------------------------------------------------------------     00078200
      *    BUSCA NA TABELA DE PROTEINA BRUTA PELO NOME DO               00078300
      *    INGREDIENTE. COMPARACAO INSENSIVEL A CAIXA (CHAMADO          00078400
      *    0901). NOME NAO ENCONTRADO RETORNA CRUDE-00-VALUE.           00078500
      *    LOGICA DUPLICADA DE PROPOSITO NO PROGRAMA PSF0100.           00078600
           MOVE WRK-ING-NOME TO WRK-ING-NOME-MAIUSC.                    00078700
           INSPECT WRK-ING-NOME-MAIUSC CONVERTING                       00078800
               'abcdefghijklmnopqrstuvwxyz'                             00078900
               TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         00079000
           EVALUATE WRK-ING-NOME-MAIUSC                                 00079100
               WHEN 'SOYA BEANS'                                        00079200
                   MOVE CRUDE-SOYA-VALUE  TO WRK-PROT-BRUTA             00079300
               WHEN 'GROUNDNUTS'                                        00079400
                   MOVE CRUDE-NUTS-VALUE  TO WRK-PROT-BRUTA             00079500
               WHEN 'BLOOD MEAL'                                        00079600
                   MOVE CRUDE-BLOOD-VALUE TO WRK-PROT-BRUTA             00079700
               WHEN 'FISH MEAL'                                         00079800
                   MOVE CRUDE-FISH-VALUE  TO WRK-PROT-BRUTA             00079900
               WHEN 'MAIZE'                                             00080000
                   MOVE CRUDE-MAIZE-VALUE TO WRK-PROT-BRUTA             00080100
               WHEN 'CASSAVA'                                           00080200
                   MOVE CRUDE-CAS-VALUE   TO WRK-PROT-BRUTA             00080300
               WHEN OTHER                                               00080400
                   MOVE CRUDE-00-VALUE    TO WRK-PROT-BRUTA             00080500
           END-EVALUATE.                                                00080600
      *------------------------------------------------------------     00080700
       9100-99-FIM.                                  EXIT.              00080800
      *------------------------------------------------------------     00080900
                                                                        00081000
      *------------------------------------------------------------     00081100
       9200-GERAR-FORMULATION-ID                  SECTION.              00081200
      *------------------------------------------------------------     00081300
      *    ID DE 5 POSICOES: 1 LETRA FIXA DO PROGRAMA + CONTADOR DE     00081400
      *    EXECUCAO (4 DIGITOS), REINICIADO A CADA TRAVESSIA DO         00081500
      *    CONTADOR COM O FRAGMENTO DE HORARIO DO SISTEMA, CONFORME     00081600
      *    PEDIDO NA ABERTURA DO CHAMADO 0502 (CHAVE CURTA E IMPRES-    00081650
      *    SIVEL PARA O ROTULO DO LOTE, SEM DEPENDER DE GERADOR EXTERNO)00081700
           ADD 1 TO WRK-CONTADOR-EXECUCAO.                              00081800
           ADD WRK-CONTADOR-EXECUCAO WRK-HORA-SS                        00081900
               GIVING WRK-ID-SEQUENCIA.                                 00082000
           MOVE 'C'                   TO WRK-ID-PREFIXO.                00082100
      *------------------------------------------------------------     00082200
       9200-99-FIM.                                  EXIT.              00082300
      *------------------------------------------------------------     00082400
                                                                        00082500
      *------------------------------------------------------------     00082600
       4100-TESTARSTATUS-PSFENT02                 SECTION.              00082700
      *------------------------------------------------------------     00082800
           IF WRK-FS-PSFENT02 NOT EQUAL 00                              00082900
               MOVE 'PSF0200'             TO WRK-PROGRAMA               00083000
               MOVE '1000'                TO WRK-SECAO                  00083100
               MOVE 'ERRO NO OPEN PSFENT02' TO WRK-MENSAGEM             00083200
               MOVE WRK-FS-PSFENT02       TO WRK-STATUS                 00083300
               PERFORM 9000-TRATAERROS                                  00083400
           END-IF.                                                      00083500
      *------------------------------------------------------------     00083600
       4100-99-FIM.                                  EXIT.              00083700
      *------------------------------------------------------------     00083800
                                                                        00083900
      *------------------------------------------------------------     00084000
       4200-TESTARSTATUS-PSFSAI02                 SECTION.              00084100
      *------------------------------------------------------------     00084200
           IF WRK-FS-PSFSAI02 NOT EQUAL 00                              00084300
               MOVE 'PSF0200'             TO WRK-PROGRAMA               00084400
               MOVE '1000'                TO WRK-SECAO                  00084500
               MOVE 'ERRO NO OPEN PSFSAI02' TO WRK-MENSAGEM             00084600
               MOVE WRK-FS-PSFSAI02       TO WRK-STATUS                 00084700
               PERFORM 9000-TRATAERROS                                  00084800
           END-IF.                                                      00084900
      *------------------------------------------------------------     00085000
       4200-99-FIM.                                  EXIT.              00085100
      *------------------------------------------------------------     00085200
                                                                        00085300
      *------------------------------------------------------------     00085400
       4300-TESTARSTATUS-PSFMVEL0                 SECTION.              00085500
      *------------------------------------------------------------     00085600
           IF WRK-FS-PSFMVEL0 NOT EQUAL 00                              00085700
               MOVE 'PSF0200'             TO WRK-PROGRAMA               00085800
               MOVE '1300'                TO WRK-SECAO                  00085900
               MOVE 'ERRO NO OPEN PSFMVEL0' TO WRK-MENSAGEM             00086000
               MOVE WRK-FS-PSFMVEL0       TO WRK-STATUS                 00086100
               PERFORM 9000-TRATAERROS                                  00086200
           END-IF.                                                      00086300
      *------------------------------------------------------------     00086400
       4300-99-FIM.                                  EXIT.              00086500
      *------------------------------------------------------------     00086600
                                                                        00086700
      *------------------------------------------------------------     00086800
       4400-TESTARSTATUS-PSFMNOV0                 SECTION.              00086900
      *------------------------------------------------------------     00087000
           IF WRK-FS-PSFMNOV0 NOT EQUAL 00                              00087100
               MOVE 'PSF0200'             TO WRK-PROGRAMA               00087200
               MOVE '6000'                TO WRK-SECAO                  00087300
               MOVE 'ERRO NO OPEN PSFMNOV0' TO WRK-MENSAGEM             00087400
               MOVE WRK-FS-PSFMNOV0       TO WRK-STATUS                 00087500
               PERFORM 9000-TRATAERROS                                  00087600
           END-IF.                                                      00087700
      *------------------------------------------------------------     00087800
       4400-99-FIM.                                  EXIT.              00087900
      *------------------------------------------------------------     00088000
                                                                        00088100
      *------------------------------------------------------------     00088200
       9000-TRATAERROS                            SECTION.              00088300
      *------------------------------------------------------------     00088400
            CALL 'GRAVALOG' USING WRK-DADOS.                            00088500
           GOBACK.                                                      00088600
      *------------------------------------------------------------     00088700
       9000-99-FIM.                                  EXIT.              00088800
      *------------------------------------------------------------     00088900
