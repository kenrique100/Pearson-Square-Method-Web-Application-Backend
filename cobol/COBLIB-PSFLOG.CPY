      *================================================================ 00000100
      * COPY PSFLOG                                                     00000200
      *---------------------------------------------------------------- 00000300
      *  EMPRESA : FOURSYS                                              00000400
      *  OBJETIVO: AREA DE TRABALHO PADRAO PARA REGISTRO DE ERROS DE    00000500
      *            ABERTURA/LEITURA/GRAVACAO DE ARQUIVO, USADA PELAS    00000600
      *            SECOES 9000-TRATAERROS DE CADA PROGRAMA ANTES DO     00000700
      *            CALL 'GRAVALOG' (ROTINA DE LOG CENTRAL DA FABRICA).  00000800
      *            SUBSTITUI O MEMBRO '#GLOG', MANTIDO NA BIBLIOTECA    00000900
      *            GERAL E NAO DISTRIBUIDO JUNTO COM OS FONTES DESTE    00001000
      *            APLICATIVO.                                          00001100
      *---------------------------------------------------------------- 00001200
      * 12-09-91 VL  CHAMADO 0091 - CRIACAO DO COPY PARA O APLICATIVO   00001300
      *              DE FORMULACAO DE RACAO (PSF0100/PSF0200).          00001400
      * 03-02-99 MLS CHAMADO 0734 - CAMPO WRK-STATUS AMPLIADO DE X(02)  00001500
      *              PARA X(04) PARA ACEITAR FILE STATUS ESTENDIDO.     00001600
      *================================================================ 00001700
       01  WRK-DADOS.                                                   00001800
           05  WRK-PROGRAMA        PIC X(08).                           00001900
           05  WRK-SECAO           PIC X(04).                           00002000
           05  WRK-MENSAGEM        PIC X(40).                           00002100
           05  WRK-STATUS          PIC X(04).                           00002200
           05  FILLER              PIC X(04).                           00002300
